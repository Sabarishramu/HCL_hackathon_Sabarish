000100******************************************************************
000200*               C O P Y   S B A C C T                           *
000300******************************************************************
000400* APLICACION  : SMARTBANK - PROCESO BATCH DIARIO                 *
000500* COPY        : SBACCT                                           *
000600* DESCRIPCION : LAYOUT DEL MAESTRO DE CUENTAS (ACCTMAS/ACCTOUT). *
000700*             : REGISTRO FIJO DE 80 BYTES, ORDENADO ASCENDENTE   *
000800*             : POR NUMERO DE CUENTA PARA CARGA EN TABLA Y       *
000900*             : BUSQUEDA BINARIA (SEARCH ALL).                   *
001000* HISTORIAL   :                                                  *
001100*   30/06/2023 PEDR TK-4471 CREACION DEL LAYOUT ORIGINAL         *
001200*   14/11/2023 PEDR TK-4602 SE AGREGA LIMITE DIARIO Y KYC        *
001300*   08/02/2024 EEDR TK-4790 VISTA NUMERICA DE CUENTA (REDEFINES) *
001400******************************************************************
001500 01  SBACCT-REG.
001600     02  ACCT-NUMBER             PIC X(10).
001700     02  ACCT-NUMBER-R REDEFINES ACCT-NUMBER
001800                                 PIC 9(10).
001900     02  ACCT-USER-ID            PIC 9(07).
002000     02  ACCT-TYPE               PIC X(01).
002100         88  ACCT-AHORRO                 VALUE "S".
002200         88  ACCT-CORRIENTE              VALUE "C".
002300         88  ACCT-PLAZO-FIJO             VALUE "F".
002400     02  ACCT-BALANCE            PIC S9(11)V99.
002500     02  ACCT-ACTIVE             PIC X(01).
002600         88  ACCT-ES-ACTIVA              VALUE "Y".
002700         88  ACCT-ES-INACTIVA            VALUE "N".
002800     02  ACCT-DAILY-LIMIT        PIC S9(11)V99.
002900     02  ACCT-KYC-VERIFIED       PIC X(01).
003000         88  ACCT-KYC-OK                 VALUE "Y".
003100         88  ACCT-KYC-PENDIENTE          VALUE "N".
003200     02  FILLER                  PIC X(34).
