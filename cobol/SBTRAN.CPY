000100******************************************************************
000200*               C O P Y   S B T R A N                           *
000300******************************************************************
000400* APLICACION  : SMARTBANK - PROCESO BATCH DIARIO                 *
000500* COPY        : SBTRAN                                           *
000600* DESCRIPCION : LAYOUT DE SOLICITUD DE TRANSACCION DEL DIA       *
000700*             : (TRANFILE). REGISTRO FIJO DE 80 BYTES, LLEGA EN  *
000800*             : ORDEN CRONOLOGICO (NO VIENE ORDENADO POR CUENTA).*
000900* HISTORIAL   :                                                  *
001000*   30/06/2023 PEDR TK-4471 CREACION DEL LAYOUT ORIGINAL         *
001100*   19/09/2023 PEDR TK-4550 SE PARTE FECHA/HORA CON REDEFINES    *
001200*             :             PARA LA REGLA DE VELOCIDAD DE FRAUDE *
001300******************************************************************
001400 01  SBTRAN-REG.
001500     02  TXN-TYPE                PIC X(01).
001600         88  TXN-ES-TRANSFER             VALUE "T".
001700         88  TXN-ES-DEPOSITO             VALUE "D".
001800         88  TXN-ES-RETIRO               VALUE "W".
001900     02  TXN-FROM-ACCT           PIC X(10).
002000     02  TXN-TO-ACCT             PIC X(10).
002100     02  TXN-AMOUNT              PIC S9(11)V99.
002200     02  TXN-DATE                PIC 9(08).
002300     02  TXN-DATE-R REDEFINES TXN-DATE.
002400         03  TXN-DATE-AAAA       PIC 9(04).
002500         03  TXN-DATE-MM         PIC 9(02).
002600         03  TXN-DATE-DD         PIC 9(02).
002700     02  TXN-TIME                PIC 9(06).
002800     02  TXN-TIME-R REDEFINES TXN-TIME.
002900         03  TXN-TIME-HH         PIC 9(02).
003000         03  TXN-TIME-MI         PIC 9(02).
003100         03  TXN-TIME-SS         PIC 9(02).
003200     02  TXN-DESCRIPTION         PIC X(20).
003300     02  FILLER                  PIC X(12).
