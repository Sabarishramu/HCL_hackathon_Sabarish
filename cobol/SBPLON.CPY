000100******************************************************************
000200*               C O P Y   S B P L O N                           *
000300******************************************************************
000400* APLICACION  : SMARTBANK - PROCESO BATCH DIARIO                 *
000500* COPY        : SBPLON                                           *
000600* DESCRIPCION : LAYOUT DE PRESTAMO TASADO (PLOANOUT), UN         *
000700*             : REGISTRO POR SOLICITUD LEIDA DE LOANFILE.        *
000800*             : REGISTRO FIJO DE 60 BYTES.                       *
000900* HISTORIAL   :                                                  *
001000*   11/01/2024 EEDR TK-4790 CREACION DEL LAYOUT ORIGINAL         *
001100******************************************************************
001200 01  SBPLON-REG.
001300     02  PLN-ID                  PIC 9(07).
001400     02  PLN-STATUS              PIC X(01).
001500         88  PLN-APROBADO                VALUE "A".
001600         88  PLN-RECHAZADO               VALUE "R".
001700         88  PLN-ERROR                   VALUE "E".
001800     02  PLN-RATE                PIC 9(02)V9(02).
001900     02  PLN-EMI                 PIC S9(09)V99.
002000     02  PLN-TOTAL-PAYABLE       PIC S9(11)V99.
002100     02  FILLER                  PIC X(24).
