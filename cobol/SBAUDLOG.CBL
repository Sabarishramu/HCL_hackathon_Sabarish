000100******************************************************************
000200* FECHA       : 19/06/1991                                       *
000300* PROGRAMADOR : MARTA CASTILLO LOPEZ (MCL)                       *
000400* APLICACION  : SMARTBANK - CUENTAS Y TARJETAS                   *
000500* PROGRAMA    : SBAUDLOG                                         *
000600* TIPO        : SUBPROGRAMA (CALLED)                             *
000700* DESCRIPCION : RUTINA COMPARTIDA DE BITACORA DE AUDITORIA.      *
000800*             : RECIBE POR LINKAGE LOS DATOS DE UNA ACCION DE    *
000900*             : NEGOCIO SIGNIFICATIVA Y AGREGA UN REGISTRO AL    *
001000*             : ARCHIVO AUDITLOG. MANTIENE EL CONSECUTIVO DE     *
001100*             : AUD-ID VIVO ENTRE LLAMADAS DE UNA MISMA CORRIDA. *
001200* ARCHIVOS    : AUDITLOG=S (EXTEND)                              *
001300* LLAMADO POR : SBPOST01, SBOPEN01                               *
001400* INSTALADO   : 19/06/1991                                       *
001500******************************************************************
001600 IDENTIFICATION DIVISION.
001700 PROGRAM-ID.                     SBAUDLOG.
001800 AUTHOR.                         MARTA CASTILLO LOPEZ.
001900 INSTALLATION.                   BANCO - DEPTO DE SISTEMAS.
002000 DATE-WRITTEN.                   19/06/1991.
002100 DATE-COMPILED.
002200 SECURITY.                       CONFIDENCIAL - USO INTERNO.
002300******************************************************************
002400*                    H I S T O R I A L   D E   C A M B I O S     *
002500******************************************************************
002600* 19/06/1991 MCL            CREACION. RUTINA COMPARTIDA DE       *
002700*                           BITACORA, LLAMADA DESDE EL POSTEO    *
002800*                           DE TARJETAS.                         *
002900* 08/02/1993 MCL            SE HACE EL CONSECUTIVO PERSISTENTE   *
003000*                           ENTRE LLAMADAS (WORKING-STORAGE      *
003100*                           STATIC, NO REINICIA POR SOLICITUD).  *
003200* 30/03/1996 JHM            SE ABRE EL ARCHIVO EN MODO EXTEND    *
003300*                           PARA NO PERDER LA BITACORA DE        *
003400*                           CORRIDAS ANTERIORES.                 *
003500* 18/12/1998 JHM  Y2K       REVISION Y2K: FECHA DE BITACORA A    *
003600*                           4 DIGITOS DE ANIO (AAAAMMDD).        *
003700* 25/07/2005 DCS            SE AGREGA MANEJO DE FILE STATUS EN   *
003800*                           LA APERTURA (ANTES SE ASUMIA OK).    *
003900* 30/06/2023 PEDR TK-4471   REVISION GENERAL PARA SMARTBANK: SE  *
004000*                           AJUSTAN LOS PARAMETROS DE LINKAGE AL *
004100*                           LAYOUT DE AUDITLOG (AUD-USER-ID,     *
004200*                           AUD-ACTION, AUD-DETAILS, AUD-DATE).  *
004300* 08/02/2024 EEDR TK-4790   SE AGREGA VALIDACION DE ACCION      *
004400*                           RECIBIDA CONTRA CATALOGO DE CODIGOS. *
004500******************************************************************
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM.
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     SELECT AUDITLOG ASSIGN     TO AUDITLOG
005300            ORGANIZATION        IS SEQUENTIAL
005400            ACCESS              IS SEQUENTIAL
005500            FILE STATUS         IS FS-AUDITLOG
005600                                   FSE-AUDITLOG.
005700
005800 DATA DIVISION.
005900 FILE SECTION.
006000*   BITACORA DE AUDITORIA, ACUMULATIVA ENTRE CORRIDAS (EXTEND).
006100 FD  AUDITLOG
006200     LABEL RECORD STANDARD.
006300     COPY SBAUDT REPLACING SBAUDT-REG BY AUDITLOG-REG.
006400
006500 WORKING-STORAGE SECTION.
006600 01  WKS-FS-STATUS.
006700     02  FS-AUDITLOG             PIC 9(02) VALUE ZEROES.
006800     02  FSE-AUDITLOG.
006900         03  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
007000         03  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
007100         03  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
007200     02  PROGRAMA                PIC X(08) VALUE "SBAUDLOG".
007300     02  ARCHIVO                 PIC X(08) VALUE "AUDITLOG".
007400     02  ACCION                  PIC X(10) VALUE SPACES.
007500     02  LLAVE                   PIC X(32) VALUE SPACES.
007600    02  FILLER                  PIC X(01) VALUE SPACES.
007700******************************************************************
007800*   VISTA ALTERNA DEL FS DE APERTURA, USADA UNA SOLA VEZ POR     *
007900*   CORRIDA PARA DECIDIR SI EL ARCHIVO YA EXISTE (EXTEND) O SE   *
008000*   CREA POR PRIMERA VEZ (OUTPUT).                               *
008100******************************************************************
008200 01  WKS-PRIMERA-LLAMADA         PIC 9(01) VALUE ZEROS.
008300     88  ARCHIVO-YA-ABIERTO              VALUE 1.
008400 01  WKS-CATALOGO-ACCIONES.
008500     02  FILLER PIC X(112) VALUE
008600         "ACCOUNT-CREATED TRANSFER        DEPOSIT         "
008700      &  "WITHDRAWAL      LOAN-APPROVED   LOAN-REJECTED   "
008800      &  "TXN-REJECTED    ".
008900 01  WKS-CATALOGO-R REDEFINES WKS-CATALOGO-ACCIONES.
009000     02  WKS-CAT-ACCION OCCURS 7 TIMES PIC X(16).
009100 01  WKS-I                       PIC S9(04) COMP VALUE ZEROS.
009200 01  WKS-CTR-ESCRITOS            PIC S9(07) COMP VALUE ZEROS.
009300 01  WKS-AUD-ID-CTR              PIC S9(07) COMP VALUE ZEROS.
009400
009500 LINKAGE SECTION.
009600 01  LK-AUD-USER-ID              PIC 9(07).
009700 01  LK-AUD-ACTION               PIC X(16).
009800 01  LK-AUD-DETAILS              PIC X(40).
009900 01  LK-AUD-DATE                 PIC 9(08).
010000*   VISTA AAAA/MM/DD DE LA FECHA RECIBIDA, USADA AL DESPLEGAR
010100*   MENSAJES DE ERROR DE ESCRITURA CON LA FECHA LEGIBLE.
010200 01  LK-AUD-DATE-R REDEFINES LK-AUD-DATE.
010300     02  LK-AUD-DATE-AAAA        PIC 9(04).
010400     02  LK-AUD-DATE-MM          PIC 9(02).
010500     02  LK-AUD-DATE-DD          PIC 9(02).
010600
010700 PROCEDURE DIVISION USING LK-AUD-USER-ID
010800                           LK-AUD-ACTION
010900                           LK-AUD-DETAILS
011000                           LK-AUD-DATE.
011100******************************************************************
011200*               S E C C I O N    P R I N C I P A L               *
011300******************************************************************
011400 000-MAIN SECTION.
011500     IF NOT ARCHIVO-YA-ABIERTO
011600        PERFORM 100-ABRIR-BITACORA
011700        SET ARCHIVO-YA-ABIERTO TO TRUE
011800     END-IF
011900     PERFORM 200-ESCRIBIR-BITACORA
012000     GOBACK.
012100 000-MAIN-E. EXIT.
012200
012300******************************************************************
012400*   ABRE LA BITACORA EN MODO EXTEND (ACUMULA ENTRE CORRIDAS). SI  *
012500*   TODAVIA NO EXISTE, EL COMPILADOR LA CREA VACIA.               *
012600******************************************************************
012700 100-ABRIR-BITACORA SECTION.
012800     OPEN EXTEND AUDITLOG
012900     IF FS-AUDITLOG NOT EQUAL 0 AND 05
013000        MOVE 'OPEN'      TO ACCION
013100        MOVE SPACES      TO LLAVE
013200        DISPLAY "*******************************************"
013300        DISPLAY "*  ERROR AL ABRIR AUDITLOG EN SBAUDLOG    *"
013400        DISPLAY "*  FILE STATUS : " FS-AUDITLOG
013500        DISPLAY "*******************************************"
013600        MOVE 91          TO RETURN-CODE
013700        STOP RUN
013800     END-IF.
013900 100-ABRIR-BITACORA-E. EXIT.
014000
014100******************************************************************
014200*   ARMA Y ESCRIBE UN REGISTRO DE AUDITLOG A PARTIR DE LOS       *
014300*   PARAMETROS RECIBIDOS POR LINKAGE.                            *
014400******************************************************************
014500 200-ESCRIBIR-BITACORA SECTION.
014600     ADD 1 TO WKS-AUD-ID-CTR
014700     MOVE WKS-AUD-ID-CTR   TO AUD-ID
014800     MOVE LK-AUD-USER-ID   TO AUD-USER-ID
014900     MOVE LK-AUD-ACTION    TO AUD-ACTION
015000     MOVE LK-AUD-DETAILS   TO AUD-DETAILS
015100     MOVE LK-AUD-DATE      TO AUD-DATE
015200
015300     PERFORM 210-VALIDAR-CATALOGO
015400
015500     WRITE AUDITLOG-REG
015600        INVALID KEY
015700           MOVE 'WRITE'   TO ACCION
015800           MOVE AUD-ID    TO LLAVE
015900           DISPLAY "*******************************************"
016000           DISPLAY "*  ERROR AL ESCRIBIR AUDITLOG             *"
016100           DISPLAY "*  FILE STATUS : " FS-AUDITLOG
016200           DISPLAY "*******************************************"
016300           MOVE 91        TO RETURN-CODE
016400           CLOSE AUDITLOG
016500           STOP RUN
016600     END-WRITE
016700     ADD 1 TO WKS-CTR-ESCRITOS.
016800 200-ESCRIBIR-BITACORA-E. EXIT.
016900
017000******************************************************************
017100*   VERIFICA QUE EL CODIGO DE ACCION RECIBIDO ESTE EN EL         *
017200*   CATALOGO CONOCIDO. SOLO SE DEJA CONSTANCIA EN CONSOLA, NO    *
017300*   DETIENE LA CORRIDA (LA ACCION YA OCURRIO EN EL LLAMADOR).    *
017400******************************************************************
017500 210-VALIDAR-CATALOGO SECTION.
017600     MOVE 1 TO WKS-I
017700     PERFORM 215-BUSCAR-EN-CATALOGO
017800             UNTIL WKS-I > 7 OR WKS-I = 8
017900     IF WKS-I = 8
018000        CONTINUE
018100     ELSE
018200        DISPLAY "SBAUDLOG - ACCION FUERA DE CATALOGO: "
018300                 AUD-ACTION
018400     END-IF.
018500 210-VALIDAR-CATALOGO-E. EXIT.
018600
018700******************************************************************
018800*   COMPARA UN RENGLON DEL CATALOGO CONTRA LA ACCION RECIBIDA.    *
018900*   SE REPITE DESDE 210 HASTA ENCONTRARLA O AGOTAR EL CATALOGO.   *
019000******************************************************************
019100 215-BUSCAR-EN-CATALOGO SECTION.
019200     IF WKS-CAT-ACCION (WKS-I) = AUD-ACTION
019300        MOVE 8 TO WKS-I
019400     ELSE
019500        ADD 1 TO WKS-I
019600     END-IF.
019700 215-BUSCAR-EN-CATALOGO-E. EXIT.
