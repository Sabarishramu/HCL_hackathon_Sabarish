000100******************************************************************
000200* FECHA       : 11/01/1990                                       *
000300* PROGRAMADOR : ROBERTO ALVAREZ GARCIA (RAG)                     *
000400* APLICACION  : SMARTBANK - CUENTAS Y TARJETAS                   *
000500* PROGRAMA    : SBOPEN01                                         *
000600* TIPO        : BATCH (UTILITARIO)                               *
000700* DESCRIPCION : APERTURA DE CUENTAS NUEVAS DE SMARTBANK. LEE LAS *
000800*             : SOLICITUDES DE APERTURA DEL DIA POR SYSIN, LES   *
000900*             : ASIGNA UN NUMERO DE CUENTA UNICO DE 10 DIGITOS,  *
001000*             : Y MEZCLA LAS CUENTAS NUEVAS CON EL MAESTRO       *
001100*             : VIGENTE PARA PRODUCIR EL MAESTRO ACTUALIZADO.    *
001200* ARCHIVOS    : ACCTMAS=E,ACCTOUT=S,WORKFILE=T (SORT)            *
001300* PROGRAMA(S) : SBAUDLOG                                         *
001400* INSTALADO   : 11/01/1990                                       *
001500******************************************************************
001600 IDENTIFICATION DIVISION.
001700 PROGRAM-ID.                     SBOPEN01.
001800 AUTHOR.                         ROBERTO ALVAREZ GARCIA.
001900 INSTALLATION.                   BANCO - DEPTO DE SISTEMAS.
002000 DATE-WRITTEN.                   11/01/1990.
002100 DATE-COMPILED.
002200 SECURITY.                       CONFIDENCIAL - USO INTERNO.
002300******************************************************************
002400*                    H I S T O R I A L   D E   C A M B I O S     *
002500******************************************************************
002600* 11/01/1990 RAG            CREACION. ALTA DE CUENTAS NUEVAS POR *
002700*                           TARJETA DE PARAMETROS (SYSIN).       *
002800* 04/05/1992 MCL            SE AGREGA VALIDACION DE UNICIDAD DEL *
002900*                           NUMERO DE CUENTA CONTRA EL MAESTRO.  *
003000* 22/10/1995 JHM            SE REEMPLAZA LA REGRABACION DIRECTA  *
003100*                           POR UN SORT (MERGE) PARA DEJAR EL    *
003200*                           MAESTRO NUEVO ORDENADO POR CUENTA.   *
003300* 18/12/1998 JHM  Y2K       REVISION Y2K: FECHA DE CORRIDA Y DE  *
003400*                           BITACORA A 4 DIGITOS DE ANIO.        *
003500* 12/06/2007 DCS            SE AGREGA LIMITE DIARIO POR DEFECTO  *
003600*                           DE Q100,000.00 A TODA CUENTA NUEVA.  *
003700* 30/06/2023 PEDR TK-4471   REVISION GENERAL PARA SMARTBANK: SE  *
003800*                           ALINEA EL LAYOUT DE SALIDA AL NUEVO  *
003900*                           MAESTRO DE CUENTAS (COPY SBACCT).    *
004000* 14/11/2023 PEDR TK-4602   EL LIMITE DIARIO POR DEFECTO SE FIJA *
004100*                           EN Q100,000.00 PARA TODA CUENTA      *
004200*                           NUEVA (ANTES SE DEJABA EN CEROS).    *
004300******************************************************************
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM.
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000     SELECT ACCTMAS  ASSIGN   TO ACCTMAS
005100            ORGANIZATION      IS SEQUENTIAL
005200            ACCESS            IS SEQUENTIAL
005300            FILE STATUS       IS FS-ACCTMAS
005400                                 FSE-ACCTMAS.
005500
005600     SELECT ACCTOUT  ASSIGN   TO ACCTOUT
005700            ORGANIZATION      IS SEQUENTIAL
005800            ACCESS            IS SEQUENTIAL
005900            FILE STATUS       IS FS-ACCTOUT
006000                                 FSE-ACCTOUT.
006100
006200     SELECT WORKFILE ASSIGN   TO WORKFILE.
006300
006400 DATA DIVISION.
006500 FILE SECTION.
006600*   MAESTRO DE CUENTAS VIGENTE (ANTES DE LA APERTURA DEL DIA).
006700 FD  ACCTMAS
006800     LABEL RECORD STANDARD.
006900     COPY SBACCT REPLACING SBACCT-REG BY ACCTMAS-REG.
007000
007100*   MAESTRO DE CUENTAS ACTUALIZADO, YA CON LAS CUENTAS NUEVAS. SE
007200*   RENOMBRA EL PREFIJO DE CAMPOS A ACCTO- PARA NO DUPLICAR LOS
007300*   NOMBRES YA TRAIDOS POR EL COPY DE ACCTMAS-REG ARRIBA.
007400 FD  ACCTOUT
007500     LABEL RECORD STANDARD.
007600     COPY SBACCT REPLACING SBACCT-REG BY ACCTOUT-REG
007700                            LEADING ACCT BY ACCTO.
007800
007900*   ARCHIVO DE TRABAJO DEL SORT, MISMO LAYOUT DEL MAESTRO. SE
008000*   RENOMBRA EL PREFIJO DE CAMPOS A WF-ACCT- POR LA MISMA RAZON.
008100 SD  WORKFILE.
008200     COPY SBACCT REPLACING SBACCT-REG BY WF-REG
008300                            LEADING ACCT BY WF-ACCT.
008400
008500 WORKING-STORAGE SECTION.
008600 01  WKS-FS-STATUS.
008700     02  FS-ACCTMAS              PIC 9(02) VALUE ZEROES.
008800     02  FSE-ACCTMAS.
008900         03  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
009000         03  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
009100         03  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
009200     02  FS-ACCTOUT              PIC 9(02) VALUE ZEROES.
009300     02  FSE-ACCTOUT.
009400         03  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
009500         03  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
009600         03  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
009700     02  FS-CICLO                PIC 9(02) VALUE ZEROES.
009800     02  PROGRAMA                PIC X(08) VALUE "SBOPEN01".
009900     02  ARCHIVO                 PIC X(08) VALUE SPACES.
010000     02  ACCION                  PIC X(10) VALUE SPACES.
010100     02  LLAVE                   PIC X(32) VALUE SPACES.
010200     02  FILLER                  PIC X(01) VALUE SPACES.
010300******************************************************************
010400*                    B A N D E R A S   D E   F I N               *
010500******************************************************************
010600 01  WKS-BANDERAS.
010700     02  WKS-FIN-ACCTMAS         PIC 9(01) VALUE ZEROS.
010800         88  FIN-ACCTMAS                     VALUE 1.
010900     02  FILLER                  PIC X(01) VALUE SPACES.
011000******************************************************************
011100*   PARAMETROS DE CORRIDA Y SOLICITUDES DE APERTURA (SYSIN).     *
011200*   PRIMERA TARJETA: FECHA DE CORRIDA Y CANTIDAD DE SOLICITUDES. *
011300*   TARJETAS SIGUIENTES: UNA POR SOLICITUD DE APERTURA.          *
011400******************************************************************
011500 01  WKS-TARJETA-CONTROL.
011600     02  WKS-CTL-FECHA           PIC 9(08).
011700     02  WKS-CTL-CANTIDAD        PIC 9(04).
011800    02  FILLER                  PIC X(01) VALUE SPACES.
011900 01  WKS-TARJETA-SOLICITUD.
012000     02  WKS-SOL-USER-ID         PIC 9(07).
012100     02  WKS-SOL-TIPO            PIC X(01).
012200     02  WKS-SOL-DEPOSITO        PIC 9(09)V99.
012300     02  WKS-SOL-KYC             PIC X(01).
012400    02  FILLER                  PIC X(01) VALUE SPACES.
012500 01  WKS-CTR-SOLICITUDES         PIC S9(04) COMP VALUE ZEROS.
012600******************************************************************
012700*      TABLA DE CUENTAS EN MEMORIA (MAESTRO + ALTAS DEL DIA)     *
012800******************************************************************
012900 01  WKS-TABLA-CUENTAS.
013000     02  WKS-TAB-CUENTAS         PIC S9(07) COMP VALUE ZEROS.
013100     02  WKS-CUENTA-ROW OCCURS 1 TO 60100 TIMES
013200                        DEPENDING ON WKS-TAB-CUENTAS
013300                        INDEXED BY WKS-I-CTA.
013400         03  WKS-CTA-NUMERO      PIC X(10).
013500         03  WKS-CTA-USER-ID     PIC 9(07).
013600         03  WKS-CTA-TIPO        PIC X(01).
013700         03  WKS-CTA-BALANCE     PIC S9(11)V99.
013800         03  WKS-CTA-ACTIVA      PIC X(01).
013900         03  WKS-CTA-LIMITE-DIA  PIC S9(11)V99.
014000         03  WKS-CTA-KYC         PIC X(01).
014100******************************************************************
014200*   REDEFINES DE APOYO PARA CONVERTIR EL CONSECUTIVO DE CUENTA   *
014300*   NUMERICO A SU REPRESENTACION ALFANUMERICA DE 10 POSICIONES. *
014400******************************************************************
014500 01  WKS-SIG-NUMERO              PIC 9(10) COMP-3 VALUE 9000000000.
014600 01  WKS-NUM-CANDIDATO-D         PIC 9(10) VALUE ZEROS.
014700 01  WKS-NUM-CANDIDATO-R REDEFINES WKS-NUM-CANDIDATO-D.
014800     02  WKS-NUM-PREFIJO         PIC 9(01).
014900     02  WKS-NUM-CONSECUT        PIC 9(09).
015000 01  WKS-I                       PIC S9(07) COMP VALUE ZEROS.
015100 01  WKS-J                       PIC S9(04) COMP VALUE ZEROS.
015200 01  WKS-CUENTA-UNICA            PIC 9(01) VALUE ZEROS.
015300     88  NUMERO-DISPONIBLE                VALUE 1.
015400 01  WKS-CTR-CUENTAS-ALTA        PIC S9(07) COMP VALUE ZEROS.
015500******************************************************************
015600*               C A M P O S   D E   A U D I T O R I A            *
015700******************************************************************
015800 01  WKS-AUDITORIA-PARM.
015900     02  WKS-AUD-USER-ID         PIC 9(07) VALUE ZEROS.
016000     02  WKS-AUD-ACTION          PIC X(16) VALUE SPACES.
016100     02  WKS-AUD-DETAILS         PIC X(40) VALUE SPACES.
016200     02  WKS-AUD-DATE            PIC 9(08) VALUE ZEROS.
016300    02  FILLER                  PIC X(01) VALUE SPACES.
016400
016500 PROCEDURE DIVISION.
016600******************************************************************
016700*               S E C C I O N    P R I N C I P A L               *
016800******************************************************************
016900 000-MAIN SECTION.
017000     PERFORM 100-ABRIR-ARCHIVOS
017100     PERFORM 150-LEER-TARJETA-CONTROL
017200     PERFORM 200-CARGAR-MAESTRO
017300     PERFORM 300-PROCESAR-SOLICITUDES
017400             VARYING WKS-J FROM 1 BY 1
017500             UNTIL WKS-J > WKS-CTL-CANTIDAD
017600     SORT WORKFILE ON ASCENDING KEY WF-ACCT-NUMBER
017700          INPUT PROCEDURE  IS 400-LIBERAR-CUENTAS
017800          OUTPUT PROCEDURE IS 500-REGRABAR-MAESTRO
017900     CLOSE ACCTMAS ACCTOUT
018000     STOP RUN.
018100 000-MAIN-E. EXIT.
018200
018300******************************************************************
018400*                A P E R T U R A   D E   A R C H I V O S         *
018500******************************************************************
018600 100-ABRIR-ARCHIVOS SECTION.
018700     OPEN INPUT  ACCTMAS
018800     OPEN OUTPUT ACCTOUT
018900
019000     IF FS-ACCTMAS NOT EQUAL 0
019100        MOVE 1          TO FS-CICLO
019200        MOVE 'OPEN'     TO ACCION
019300        MOVE SPACES     TO LLAVE
019400        PERFORM 950-FILE-STATUS-EXTENDED
019500     END-IF
019600     IF FS-ACCTOUT NOT EQUAL 0
019700        MOVE 2          TO FS-CICLO
019800        MOVE 'OPEN'     TO ACCION
019900        MOVE SPACES     TO LLAVE
020000        PERFORM 950-FILE-STATUS-EXTENDED
020100     END-IF.
020200 100-ABRIR-ARCHIVOS-E. EXIT.
020300
020400******************************************************************
020500*   LEE LA TARJETA DE CONTROL (FECHA DE CORRIDA Y CANTIDAD DE    *
020600*   SOLICITUDES DE APERTURA A PROCESAR EN ESTA CORRIDA).         *
020700******************************************************************
020800 150-LEER-TARJETA-CONTROL SECTION.
020900     ACCEPT WKS-TARJETA-CONTROL FROM SYSIN
021000     MOVE WKS-CTL-FECHA TO WKS-AUD-DATE.
021100 150-LEER-TARJETA-CONTROL-E. EXIT.
021200
021300******************************************************************
021400*   CARGA EL MAESTRO VIGENTE EN TABLA (YA VIENE ORDENADO).       *
021500******************************************************************
021600 200-CARGAR-MAESTRO SECTION.
021700     MOVE ZEROS TO WKS-TAB-CUENTAS
021800     PERFORM 205-CARGAR-UN-RENGLON UNTIL FIN-ACCTMAS.
021900 200-CARGAR-MAESTRO-E. EXIT.
022000
022100******************************************************************
022200*   LEE UN RENGLON DEL MAESTRO Y LO AGREGA A LA TABLA. SE         *
022300*   REPITE DESDE 200 HASTA AGOTAR EL ARCHIVO.                     *
022400******************************************************************
022500 205-CARGAR-UN-RENGLON SECTION.
022600     READ ACCTMAS
022700        AT END SET FIN-ACCTMAS TO TRUE
022800     END-READ
022900     IF FIN-ACCTMAS GO TO 205-CARGAR-UN-RENGLON-E.
023000     EVALUATE FS-ACCTMAS
023100        WHEN 0
023200             ADD 1 TO WKS-TAB-CUENTAS
023300             MOVE ACCT-NUMBER      TO
023400                  WKS-CTA-NUMERO     (WKS-TAB-CUENTAS)
023500             MOVE ACCT-USER-ID     TO
023600                  WKS-CTA-USER-ID    (WKS-TAB-CUENTAS)
023700             MOVE ACCT-TYPE        TO
023800                  WKS-CTA-TIPO       (WKS-TAB-CUENTAS)
023900             MOVE ACCT-BALANCE     TO
024000                  WKS-CTA-BALANCE    (WKS-TAB-CUENTAS)
024100             MOVE ACCT-ACTIVE      TO
024200                  WKS-CTA-ACTIVA     (WKS-TAB-CUENTAS)
024300             MOVE ACCT-DAILY-LIMIT TO
024400                  WKS-CTA-LIMITE-DIA (WKS-TAB-CUENTAS)
024500             MOVE ACCT-KYC-VERIFIED TO
024600                  WKS-CTA-KYC        (WKS-TAB-CUENTAS)
024700        WHEN OTHER
024800             MOVE 1          TO FS-CICLO
024900             MOVE 'READ'     TO ACCION
025000             MOVE ACCT-NUMBER TO LLAVE
025100             PERFORM 950-FILE-STATUS-EXTENDED
025200     END-EVALUATE.
025300 205-CARGAR-UN-RENGLON-E. EXIT.
025400
025500******************************************************************
025600*   LEE UNA SOLICITUD DE APERTURA, LE ASIGNA CUENTA Y LA AGREGA  *
025700*   AL FINAL DE LA TABLA (LA TABLA QUEDA DESORDENADA AL FINAL,   *
025800*   EL SORT POSTERIOR LA DEJA ORDENADA OTRA VEZ).                *
025900******************************************************************
026000 300-PROCESAR-SOLICITUDES SECTION.
026100     ACCEPT WKS-TARJETA-SOLICITUD FROM SYSIN
026200     PERFORM 310-ASIGNAR-NUMERO-CUENTA
026300
026400     ADD 1 TO WKS-TAB-CUENTAS
026500     MOVE WKS-NUM-CANDIDATO-D TO WKS-CTA-NUMERO  (WKS-TAB-CUENTAS)
026600     MOVE WKS-SOL-USER-ID     TO WKS-CTA-USER-ID (WKS-TAB-CUENTAS)
026700     MOVE WKS-SOL-TIPO        TO WKS-CTA-TIPO    (WKS-TAB-CUENTAS)
026800     MOVE WKS-SOL-DEPOSITO    TO
026900                              WKS-CTA-BALANCE    (WKS-TAB-CUENTAS)
027000     MOVE "Y"                 TO WKS-CTA-ACTIVA  (WKS-TAB-CUENTAS)
027100     MOVE 100000.00           TO
027200                          WKS-CTA-LIMITE-DIA (WKS-TAB-CUENTAS)
027300     MOVE WKS-SOL-KYC         TO WKS-CTA-KYC     (WKS-TAB-CUENTAS)
027400
027500     ADD 1 TO WKS-CTR-CUENTAS-ALTA
027600     MOVE WKS-SOL-USER-ID     TO WKS-AUD-USER-ID
027700     MOVE "ACCOUNT-CREATED"   TO WKS-AUD-ACTION
027800     MOVE WKS-NUM-CANDIDATO-D TO WKS-AUD-DETAILS
027900     CALL "SBAUDLOG" USING WKS-AUD-USER-ID
028000                           WKS-AUD-ACTION
028100                           WKS-AUD-DETAILS
028200                           WKS-AUD-DATE.
028300 300-PROCESAR-SOLICITUDES-E. EXIT.
028400
028500******************************************************************
028600*   GENERA UN NUMERO DE CUENTA DE 10 DIGITOS NO USADO TODAVIA,   *
028700*   PROBANDO CONTRA TODA LA TABLA (MAESTRO + ALTAS YA HECHAS EN  *
028800*   ESTA MISMA CORRIDA) POR RECORRIDO LINEAL.                    *
028900******************************************************************
029000 310-ASIGNAR-NUMERO-CUENTA SECTION.
029100     MOVE ZEROS TO WKS-CUENTA-UNICA
029200     PERFORM 311-GENERAR-Y-VERIFICAR UNTIL NUMERO-DISPONIBLE.
029300 310-ASIGNAR-NUMERO-CUENTA-E. EXIT.
029400
029500******************************************************************
029600*   PRUEBA UN CONSECUTIVO CANDIDATO CONTRA TODA LA TABLA. SE      *
029700*   REPITE DESDE 310 HASTA DAR CON UNO NO USADO.                  *
029800******************************************************************
029900 311-GENERAR-Y-VERIFICAR SECTION.
030000     ADD 1 TO WKS-SIG-NUMERO
030100     MOVE WKS-SIG-NUMERO TO WKS-NUM-CANDIDATO-D
030200     SET NUMERO-DISPONIBLE TO TRUE
030300     MOVE 1 TO WKS-I
030400     PERFORM 312-VERIFICAR-RENGLON UNTIL WKS-I > WKS-TAB-CUENTAS.
030500 311-GENERAR-Y-VERIFICAR-E. EXIT.
030600
030700******************************************************************
030800*   COMPARA EL CONSECUTIVO CANDIDATO CONTRA UN RENGLON DE LA      *
030900*   TABLA. SE REPITE DESDE 311 HASTA RECORRER TODA LA TABLA.      *
031000******************************************************************
031100 312-VERIFICAR-RENGLON SECTION.
031200     IF WKS-CTA-NUMERO (WKS-I) = WKS-NUM-CANDIDATO-D
031300        MOVE ZEROS TO WKS-CUENTA-UNICA
031400     END-IF
031500     ADD 1 TO WKS-I.
031600 312-VERIFICAR-RENGLON-E. EXIT.
031700
031800******************************************************************
031900*   PROCEDIMIENTO DE ENTRADA DEL SORT: LIBERA CADA RENGLON DE LA *
032000*   TABLA (MAESTRO ORIGINAL MAS LAS CUENTAS NUEVAS) A WORKFILE.  *
032100******************************************************************
032200 400-LIBERAR-CUENTAS SECTION.
032300     MOVE 1 TO WKS-I
032400     PERFORM 405-LIBERAR-UN-RENGLON UNTIL WKS-I > WKS-TAB-CUENTAS.
032500 400-LIBERAR-CUENTAS-E. EXIT.
032600
032700******************************************************************
032800*   LIBERA UN RENGLON DE LA TABLA AL SORT. SE REPITE DESDE 400    *
032900*   HASTA RECORRER TODA LA TABLA.                                 *
033000******************************************************************
033100 405-LIBERAR-UN-RENGLON SECTION.
033200     MOVE WKS-CTA-NUMERO     (WKS-I) TO WF-ACCT-NUMBER
033300     MOVE WKS-CTA-USER-ID    (WKS-I) TO WF-ACCT-USER-ID
033400     MOVE WKS-CTA-TIPO       (WKS-I) TO WF-ACCT-TYPE
033500     MOVE WKS-CTA-BALANCE    (WKS-I) TO WF-ACCT-BALANCE
033600     MOVE WKS-CTA-ACTIVA     (WKS-I) TO WF-ACCT-ACTIVE
033700     MOVE WKS-CTA-LIMITE-DIA (WKS-I) TO WF-ACCT-DAILY-LIMIT
033800     MOVE WKS-CTA-KYC        (WKS-I) TO WF-ACCT-KYC-VERIFIED
033900     RELEASE WF-REG
034000     ADD 1 TO WKS-I.
034100 405-LIBERAR-UN-RENGLON-E. EXIT.
034200
034300******************************************************************
034400*   PROCEDIMIENTO DE SALIDA DEL SORT: REGRABA EL MAESTRO YA      *
034500*   ORDENADO POR NUMERO DE CUENTA EN ACCTOUT.                    *
034600******************************************************************
034700 500-REGRABAR-MAESTRO SECTION.
034800     MOVE ZEROS TO WKS-FIN-ACCTMAS
034900     PERFORM 505-REGRABAR-UN-RENGLON UNTIL FIN-ACCTMAS.
035000 500-REGRABAR-MAESTRO-E. EXIT.
035100
035200******************************************************************
035300*   DEVUELVE UN RENGLON DEL SORT Y LO ESCRIBE EN EL MAESTRO       *
035400*   NUEVO. SE REPITE DESDE 500 HASTA AGOTAR EL SORT.              *
035500******************************************************************
035600 505-REGRABAR-UN-RENGLON SECTION.
035700     RETURN WORKFILE
035800        AT END SET FIN-ACCTMAS TO TRUE
035900     END-RETURN
036000     IF FIN-ACCTMAS GO TO 505-REGRABAR-UN-RENGLON-E.
036100     MOVE WF-REG TO ACCTOUT-REG
036200     WRITE ACCTOUT-REG
036300        INVALID KEY
036400           MOVE 2       TO FS-CICLO
036500           MOVE 'WRITE' TO ACCION
036600           MOVE WF-ACCT-NUMBER TO LLAVE
036700           PERFORM 950-FILE-STATUS-EXTENDED
036800     END-WRITE.
036900 505-REGRABAR-UN-RENGLON-E. EXIT.
037000
037100******************************************************************
037200*   RUTINA COMUN DE DIAGNOSTICO DE FILE STATUS. DESPLIEGA LOS    *
037300*   DATOS DEL ERROR EN CONSOLA Y TERMINA LA CORRIDA. EL CICLO    *
037400*   IDENTIFICA EL ARCHIVO AFECTADO (1=ACCTMAS,2=ACCTOUT).        *
037500******************************************************************
037600 950-FILE-STATUS-EXTENDED SECTION.
037700     EVALUATE FS-CICLO
037800        WHEN 1
037900             MOVE "ACCTMAS"  TO ARCHIVO
038000             DISPLAY "FILE STATUS ACCTMAS : " FS-ACCTMAS
038100        WHEN 2
038200             MOVE "ACCTOUT"  TO ARCHIVO
038300             DISPLAY "FILE STATUS ACCTOUT : " FS-ACCTOUT
038400     END-EVALUATE
038500     DISPLAY "*******************************************"
038600     DISPLAY "*  ERROR DE ARCHIVO EN " PROGRAMA
038700     DISPLAY "*  ARCHIVO : " ARCHIVO
038800     DISPLAY "*  ACCION  : " ACCION
038900     DISPLAY "*  LLAVE   : " LLAVE
039000     DISPLAY "*******************************************"
039100     MOVE 91 TO RETURN-CODE
039200     CLOSE ACCTMAS ACCTOUT
039300     STOP RUN.
039400 950-FILE-STATUS-EXTENDED-E. EXIT.
