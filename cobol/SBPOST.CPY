000100******************************************************************
000200*               C O P Y   S B P O S T                           *
000300******************************************************************
000400* APLICACION  : SMARTBANK - PROCESO BATCH DIARIO                 *
000500* COPY        : SBPOST                                           *
000600* DESCRIPCION : LAYOUT DE MOVIMIENTO POSTEADO (POSTFILE), UN     *
000700*             : REGISTRO POR SOLICITUD LEIDA DE TRANFILE.        *
000800*             : REGISTRO FIJO DE 100 BYTES.                      *
000900* HISTORIAL   :                                                  *
001000*   30/06/2023 PEDR TK-4471 CREACION DEL LAYOUT ORIGINAL         *
001100*   19/09/2023 PEDR TK-4550 SE AGREGAN CAMPOS DE FRAUDE          *
001200******************************************************************
001300 01  SBPOST-REG.
001400     02  PST-ID                  PIC 9(07).
001500     02  PST-TYPE                PIC X(01).
001600     02  PST-FROM-ACCT           PIC X(10).
001700     02  PST-TO-ACCT             PIC X(10).
001800     02  PST-AMOUNT              PIC S9(11)V99.
001900     02  PST-BALANCE-AFTER       PIC S9(11)V99.
002000     02  PST-STATUS              PIC X(01).
002100         88  PST-ES-POSTEADO             VALUE "P".
002200         88  PST-ES-RECHAZADO            VALUE "R".
002300     02  PST-REJECT-REASON       PIC X(20).
002400     02  PST-FLAGGED             PIC X(01).
002500         88  PST-ES-MARCADO              VALUE "Y".
002600     02  PST-FLAG-REASON         PIC X(20).
002700     02  FILLER                  PIC X(04).
