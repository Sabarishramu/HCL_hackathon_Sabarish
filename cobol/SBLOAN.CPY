000100******************************************************************
000200*               C O P Y   S B L O A N                           *
000300******************************************************************
000400* APLICACION  : SMARTBANK - PROCESO BATCH DIARIO                 *
000500* COPY        : SBLOAN                                           *
000600* DESCRIPCION : LAYOUT DE SOLICITUD DE PRESTAMO (LOANFILE) CON   *
000700*             : DECISION DE OFICIAL YA CAPTURADA. REGISTRO FIJO  *
000800*             : DE 60 BYTES.                                     *
000900* HISTORIAL   :                                                  *
001000*   11/01/2024 EEDR TK-4790 CREACION DEL LAYOUT ORIGINAL         *
001100******************************************************************
001200 01  SBLOAN-REG.
001300     02  LOAN-ID                 PIC 9(07).
001400     02  LOAN-USER-ID            PIC 9(07).
001500     02  LOAN-TYPE               PIC X(01).
001600         88  LOAN-HIPOTECARIO            VALUE "H".
001700         88  LOAN-PERSONAL               VALUE "P".
001800         88  LOAN-VEHICULAR              VALUE "V".
001900     02  LOAN-AMOUNT             PIC S9(11)V99.
002000     02  LOAN-TENURE             PIC 9(03).
002100     02  LOAN-DECISION           PIC X(01).
002200         88  LOAN-APROBADO               VALUE "A".
002300         88  LOAN-RECHAZADO              VALUE "R".
002400     02  LOAN-RATE               PIC 9(02)V9(02).
002500     02  FILLER                  PIC X(24).
