000100******************************************************************
000200* FECHA       : 15/03/1989                                       *
000300* PROGRAMADOR : ROBERTO ALVAREZ GARCIA (RAG)                     *
000400* APLICACION  : SMARTBANK - CUENTAS Y TARJETAS                   *
000500* PROGRAMA    : SBPOST01                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : CORRIDA DIARIA DE SMARTBANK. CARGA EL MAESTRO DE *
000800*             : CUENTAS EN TABLA, VALIDA Y POSTEA LAS SOLICITUDES*
000900*             : DE TRANSFERENCIA/DEPOSITO/RETIRO DEL DIA, APLICA *
001000*             : LAS REGLAS DE FRAUDE, REGRABA EL MAESTRO, TASA   *
001100*             : LAS SOLICITUDES DE PRESTAMO DEL DIA E IMPRIME EL *
001200*             : REPORTE GERENCIAL DE CIERRE.                     *
001300* ARCHIVOS    : ACCTMAS=E,ACCTOUT=S,TRANFILE=E,POSTFILE=S,       *
001400*             : LOANFILE=E,PLOANOUT=S,SUMMRPT=S                  *
001500* PROGRAMA(S) : SBAUDLOG                                         *
001600* INSTALADO   : 15/03/1989                                       *
001700******************************************************************
001800 IDENTIFICATION DIVISION.
001900 PROGRAM-ID.                     SBPOST01.
002000 AUTHOR.                         ROBERTO ALVAREZ GARCIA.
002100 INSTALLATION.                   BANCO - DEPTO DE SISTEMAS.
002200 DATE-WRITTEN.                   15/03/1989.
002300 DATE-COMPILED.
002400 SECURITY.                       CONFIDENCIAL - USO INTERNO.
002500******************************************************************
002600*                    H I S T O R I A L   D E   C A M B I O S     *
002700******************************************************************
002800* 15/03/1989 RAG            CREACION. POSTEO DE TRANSFERENCIAS Y *
002900*                           DEPOSITOS, MAESTRO EN TABLA POR      *
003000*                           NUMERO DE CUENTA.                    *
003100* 02/08/1989 RAG            SE AGREGA TIPO DE MOVIMIENTO RETIRO. *
003200* 11/01/1990 RAG            SE AGREGA REPORTE GERENCIAL DE       *
003300*                           CIERRE (SECCION DE CUENTAS).         *
003400* 19/06/1991 MCL            SE AGREGA BITACORA DE AUDITORIA POR  *
003500*                           CALL A RUTINA COMPARTIDA.            *
003600* 27/02/1992 MCL            SE AGREGA VALIDACION DE CUENTA       *
003700*                           INACTIVA Y FONDOS INSUFICIENTES.     *
003800* 03/09/1993 MCL            SE AGREGA LIMITE DIARIO POR CUENTA Y *
003900*                           LA REGLA DE MONTO EXCEDIDO.          *
004000* 14/04/1994 JHM            SE AGREGA REGLA DE VELOCIDAD (3      *
004100*                           MOVIMIENTOS GRANDES EN UNA HORA).    *
004200* 21/11/1995 JHM            SE AGREGA MODULO DE PRESTAMOS Y      *
004300*                           CALCULO DE CUOTA NIVELADA (EMI).     *
004400* 30/07/1996 JHM            SE AGREGA REGLA DE RETIRO GRANDE     *
004500*                           (80% DEL SALDO Y MAS DE Q50,000).    *
004600* 18/12/1998 JHM  Y2K       REVISION Y2K: FECHAS DE TRANSACCION, *
004700*                           PRESTAMO Y AUDITORIA A 4 DIGITOS DE  *
004800*                           ANIO (AAAAMMDD). SIN CAMBIO DE       *
004900*                           FORMATO EN ARCHIVOS, SOLO VALIDACION.*
005000* 09/03/1999 JHM  Y2K       PRUEBAS DE CORTE DE SIGLO SOBRE LA   *
005100*                           TABLA DE VELOCIDAD. SIN HALLAZGOS.   *
005200* 24/05/2001 JHM            SE AGREGA BANDERA DE KYC AL MAESTRO  *
005300*                           DE CUENTAS (SOLO SE ARRASTRA).       *
005400* 08/10/2004 DCS            SE AGREGA SECCION DE PRESTAMOS AL    *
005500*                           REPORTE GERENCIAL DE CIERRE.         *
005600* 16/02/2009 DCS            REEMPLAZO DE ACUMULADORES EN ZONA    *
005700*                           DECIMAL POR CAMPOS COMP-3 DONDE      *
005800*                           APLICA (SOLO CONTADORES).            *
005900* 30/06/2023 PEDR TK-4471   REVISION GENERAL: CUENTA DIARIA DE   *
006000*                           SMARTBANK. SE ALINEAN NOMBRES DE     *
006100*                           CAMPOS CON EL NUEVO ESTANDAR ACCT-/  *
006200*                           TXN-/PST-.                           *
006300* 19/09/2023 PEDR TK-4550   SE AJUSTA LA REGLA DE VELOCIDAD PARA *
006400*                           USAR FECHA+HORA DE LA SOLICITUD EN   *
006500*                           LUGAR DE LA HORA DE PROCESO.         *
006600* 14/11/2023 PEDR TK-4602   SE AGREGA LIMITE DIARIO POR DEFECTO  *
006700*                           (Q100,000.00) A CUENTAS NUEVAS.      *
006800* 11/01/2024 EEDR TK-4790   SE AGREGA EL MODULO DE PRESTAMOS Y   *
006900*                           LA SECCION 3 DEL REPORTE GERENCIAL.  *
007000* 08/02/2024 EEDR TK-4790   SE CORRIGE EL CALCULO DE LA CUOTA    *
007100*                           NIVELADA (EMI) CUANDO LA TASA VIENE  *
007200*                           EN CERO; SE APLICA TASA POR DEFECTO. *
007300* 09/08/2026 EEDR TK-4831   SE CORRIGE LA REGLA DE VELOCIDAD:    *
007400*                           EL CONTADOR ARRANCABA EN 1 Y CONTABA *
007500*                           LA SOLICITUD ACTUAL COMO UNO DE LOS  *
007600*                           TRES MOVIMIENTOS, MARCANDO FRAUDE UN *
007700*                           MOVIMIENTO ANTES DE LO DEBIDO. AHORA *
007800*                           ARRANCA EN CERO Y SOLO CUENTA        *
007900*                           MOVIMIENTOS PREVIOS DEL LOG.         *
008000* 09/08/2026 EEDR TK-4832   SE QUITA LA CONDICION DE MONTO SOBRE *
008100*                           LA SOLICITUD ACTUAL EN LA REGLA DE   *
008200*                           VELOCIDAD (ANTES SOLO SE EVALUABA SI *
008300*                           TXN-AMOUNT > Q10,000, DEJANDO PASAR  *
008400*                           SOLICITUDES CHICAS DETRAS DE TRES    *
008500*                           MOVIMIENTOS GRANDES SIN MARCARLAS).  *
008600*                           SE ESTANDARIZAN A 20 BYTES LOS       *
008700*                           MOTIVOS DE RECHAZO DE TRANSFERENCIA/ *
008800*                           RETIRO (ACCT NOT FOUND / ACCT        *
008900*                           INACTIVE), QUE SE ESTABAN GRABANDO   *
009000*                           CON PREFIJO SOURCE-/DEST- Y SE       *
009100*                           TRUNCABAN AL EXCEDER EL CAMPO.       *
009200******************************************************************
009300 ENVIRONMENT DIVISION.
009400 CONFIGURATION SECTION.
009500 SPECIAL-NAMES.
009600     C01 IS TOP-OF-FORM.
009700 INPUT-OUTPUT SECTION.
009800 FILE-CONTROL.
009900     SELECT ACCTMAS  ASSIGN   TO ACCTMAS
010000            ORGANIZATION      IS SEQUENTIAL
010100            ACCESS            IS SEQUENTIAL
010200            FILE STATUS       IS FS-ACCTMAS
010300                                 FSE-ACCTMAS.
010400
010500     SELECT ACCTOUT  ASSIGN   TO ACCTOUT
010600            ORGANIZATION      IS SEQUENTIAL
010700            ACCESS            IS SEQUENTIAL
010800            FILE STATUS       IS FS-ACCTOUT
010900                                 FSE-ACCTOUT.
011000
011100     SELECT TRANFILE ASSIGN   TO TRANFILE
011200            ORGANIZATION      IS SEQUENTIAL
011300            ACCESS            IS SEQUENTIAL
011400            FILE STATUS       IS FS-TRANFIL
011500                                 FSE-TRANFIL.
011600
011700     SELECT POSTFILE ASSIGN   TO POSTFILE
011800            ORGANIZATION      IS SEQUENTIAL
011900            ACCESS            IS SEQUENTIAL
012000            FILE STATUS       IS FS-POSTFIL
012100                                 FSE-POSTFIL.
012200
012300     SELECT LOANFILE ASSIGN   TO LOANFILE
012400            ORGANIZATION      IS SEQUENTIAL
012500            ACCESS            IS SEQUENTIAL
012600            FILE STATUS       IS FS-LOANFIL
012700                                 FSE-LOANFIL.
012800
012900     SELECT PLOANOUT ASSIGN   TO PLOANOUT
013000            ORGANIZATION      IS SEQUENTIAL
013100            ACCESS            IS SEQUENTIAL
013200            FILE STATUS       IS FS-PLOANOU
013300                                 FSE-PLOANOU.
013400
013500     SELECT SUMMRPT  ASSIGN   TO SUMMRPT
013600            ORGANIZATION      IS SEQUENTIAL
013700            ACCESS            IS SEQUENTIAL
013800            FILE STATUS       IS FS-SUMMRPT.
013900
014000 DATA DIVISION.
014100 FILE SECTION.
014200*   MAESTRO DE CUENTAS DE ENTRADA, ORDENADO POR ACCT-NUMBER.
014300 FD  ACCTMAS
014400     LABEL RECORD STANDARD.
014500     COPY SBACCT REPLACING SBACCT-REG BY ACCTMAS-REG.
014600
014700*   MAESTRO DE CUENTAS DE SALIDA CON SALDOS ACTUALIZADOS. SE
014800*   RENOMBRA EL PREFIJO DE CAMPOS A ACCTO- PARA NO DUPLICAR LOS
014900*   NOMBRES YA TRAIDOS POR EL COPY DE ACCTMAS-REG ARRIBA.
015000 FD  ACCTOUT
015100     LABEL RECORD STANDARD.
015200     COPY SBACCT REPLACING SBACCT-REG BY ACCTOUT-REG
015300                            LEADING ACCT BY ACCTO.
015400
015500*   SOLICITUDES DE TRANSACCION DEL DIA, ORDEN CRONOLOGICO.
015600 FD  TRANFILE
015700     LABEL RECORD STANDARD.
015800     COPY SBTRAN REPLACING SBTRAN-REG BY TRANFILE-REG.
015900
016000*   MOVIMIENTOS POSTEADOS, UNO POR SOLICITUD LEIDA.
016100 FD  POSTFILE
016200     LABEL RECORD STANDARD.
016300     COPY SBPOST REPLACING SBPOST-REG BY POSTFILE-REG.
016400
016500*   SOLICITUDES DE PRESTAMO CON DECISION DE OFICIAL.
016600 FD  LOANFILE
016700     LABEL RECORD STANDARD.
016800     COPY SBLOAN REPLACING SBLOAN-REG BY LOANFILE-REG.
016900
017000*   PRESTAMOS TASADOS, UNO POR SOLICITUD LEIDA.
017100 FD  PLOANOUT
017200     LABEL RECORD STANDARD.
017300     COPY SBPLON REPLACING SBPLON-REG BY PLOANOUT-REG.
017400
017500*   REPORTE GERENCIAL DE CIERRE, 132 COLUMNAS.
017600 FD  SUMMRPT
017700     LABEL RECORD STANDARD.
017800 01  SUMMRPT-REG                 PIC X(132).
017900
018000 WORKING-STORAGE SECTION.
018100******************************************************************
018200*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
018300******************************************************************
018400 01  WKS-FS-STATUS.
018500     02  FS-ACCTMAS              PIC 9(02) VALUE ZEROES.
018600     02  FSE-ACCTMAS.
018700         03  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
018800         03  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
018900         03  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
019000     02  FS-ACCTOUT              PIC 9(02) VALUE ZEROES.
019100     02  FSE-ACCTOUT.
019200         03  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
019300         03  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
019400         03  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
019500     02  FS-TRANFIL              PIC 9(02) VALUE ZEROES.
019600     02  FSE-TRANFIL.
019700         03  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
019800         03  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
019900         03  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
020000     02  FS-POSTFIL              PIC 9(02) VALUE ZEROES.
020100     02  FSE-POSTFIL.
020200         03  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
020300         03  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
020400         03  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
020500     02  FS-LOANFIL              PIC 9(02) VALUE ZEROES.
020600     02  FSE-LOANFIL.
020700         03  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
020800         03  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
020900         03  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
021000     02  FS-PLOANOU              PIC 9(02) VALUE ZEROES.
021100     02  FSE-PLOANOU.
021200         03  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
021300         03  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
021400         03  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
021500     02  FS-SUMMRPT              PIC 9(02) VALUE ZEROES.
021600     02  FS-CICLO                PIC 9(02) VALUE ZEROES.
021700     02  PROGRAMA                PIC X(08) VALUE "SBPOST01".
021800     02  ARCHIVO                 PIC X(08) VALUE SPACES.
021900     02  ACCION                  PIC X(10) VALUE SPACES.
022000     02  LLAVE                   PIC X(32) VALUE SPACES.
022100     02  FILLER                  PIC X(01) VALUE SPACES.
022200******************************************************************
022300*                    B A N D E R A S   D E   F I N               *
022400******************************************************************
022500 01  WKS-BANDERAS.
022600     02  WKS-FIN-ACCTMAS         PIC 9(01) VALUE ZEROS.
022700         88  FIN-ACCTMAS                     VALUE 1.
022800     02  WKS-FIN-TRANFIL         PIC 9(01) VALUE ZEROS.
022900         88  FIN-TRANFIL                     VALUE 1.
023000     02  WKS-FIN-LOANFIL         PIC 9(01) VALUE ZEROS.
023100         88  FIN-LOANFIL                     VALUE 1.
023200     02  WKS-CTA-OK              PIC 9(01) VALUE ZEROS.
023300         88  CTA-ENCONTRADA                  VALUE 1.
023400     02  WKS-FRAUDE-OK           PIC 9(01) VALUE ZEROS.
023500         88  FRAUDE-DETECTADO                VALUE 1.
023600     02  FILLER                  PIC X(01) VALUE SPACES.
023700******************************************************************
023800*      TABLA DE CUENTAS EN MEMORIA (CARGA DE ACCTMAS)            *
023900******************************************************************
024000 01  WKS-TABLA-CUENTAS.
024100     02  WKS-TAB-CUENTAS         PIC S9(07) COMP VALUE ZEROS.
024200     02  WKS-CUENTA-ROW OCCURS 1 TO 60000 TIMES
024300                        DEPENDING ON WKS-TAB-CUENTAS
024400                        ASCENDING KEY IS WKS-CTA-NUMERO
024500                        INDEXED BY WKS-I-CTA.
024600         03  WKS-CTA-NUMERO      PIC X(10).
024700         03  WKS-CTA-USER-ID     PIC 9(07).
024800         03  WKS-CTA-TIPO        PIC X(01).
024900         03  WKS-CTA-BALANCE     PIC S9(11)V99.
025000         03  WKS-CTA-ACTIVA      PIC X(01).
025100         03  WKS-CTA-LIMITE-DIA  PIC S9(11)V99.
025200         03  WKS-CTA-KYC         PIC X(01).
025300     02  WKS-I-ORIGEN            PIC S9(07) COMP VALUE ZEROS.
025400     02  WKS-I-DESTINO           PIC S9(07) COMP VALUE ZEROS.
025500******************************************************************
025600*   BITACORA DE MOVIMIENTOS GRANDES DE LA CORRIDA (REGLA DE      *
025700*   VELOCIDAD: TRANSFERENCIAS Y RETIROS POSTEADOS EN ESTE RUN).  *
025800******************************************************************
025900 01  WKS-TABLA-MOVIMIENTOS.
026000     02  WKS-MOV-CTDR            PIC S9(07) COMP VALUE ZEROS.
026100     02  WKS-MOV-ROW OCCURS 30000 TIMES
026200                      INDEXED BY WKS-I-MOV.
026300         03  WKS-MOV-CUENTA      PIC X(10).
026400         03  WKS-MOV-MONTO       PIC S9(11)V99.
026500         03  WKS-MOV-SEGUNDOS    PIC S9(11) COMP-3.
026600    02  FILLER                  PIC X(01) VALUE SPACES.
026700******************************************************************
026800*   TABLA DE DIAS ACUMULADOS POR MES (CALENDARIO NO BISIESTO),   *
026900*   USADA PARA CONVERTIR FECHA+HORA DE UNA SOLICITUD A UN        *
027000*   NUMERO DE SEGUNDOS COMPARABLE (SIN FUNCIONES INTRINSECAS).   *
027100******************************************************************
027200 01  TABLA-DIAS-ACUM.
027300     02  FILLER   PIC X(36) VALUE
027400         "000031059090120151181212243273304334".
027500 01  DIAS-ACUM-R REDEFINES TABLA-DIAS-ACUM.
027600     02  DIA-ACUM-MES            PIC 9(03) OCCURS 12 TIMES.
027700******************************************************************
027800*              C O N T A D O R E S   D E   L A   C O R R I D A   *
027900******************************************************************
028000 01  WKS-CONTADORES.
028100     02  WKS-I                   PIC S9(04) COMP VALUE ZEROS.
028200     02  WKS-K                   PIC S9(04) COMP VALUE ZEROS.
028300     02  WKS-PST-ID-CTR          PIC S9(07) COMP VALUE ZEROS.
028400     02  WKS-CTR-TRANSFER        PIC S9(07) COMP VALUE ZEROS.
028500     02  WKS-CTR-DEPOSITO        PIC S9(07) COMP VALUE ZEROS.
028600     02  WKS-CTR-RETIRO          PIC S9(07) COMP VALUE ZEROS.
028700     02  WKS-CTR-RECHAZADOS      PIC S9(07) COMP VALUE ZEROS.
028800     02  WKS-CTR-MARCADOS        PIC S9(07) COMP VALUE ZEROS.
028900     02  WKS-CTR-VELOCIDAD       PIC S9(04) COMP VALUE ZEROS.
029000     02  WKS-CTR-CTA-AHORRO      PIC S9(07) COMP VALUE ZEROS.
029100     02  WKS-CTR-CTA-CORRIENTE   PIC S9(07) COMP VALUE ZEROS.
029200     02  WKS-CTR-CTA-PLAZO       PIC S9(07) COMP VALUE ZEROS.
029300     02  WKS-CTR-CTA-TOTAL       PIC S9(07) COMP VALUE ZEROS.
029400     02  WKS-CTR-LOAN-APROB      PIC S9(07) COMP VALUE ZEROS.
029500     02  WKS-CTR-LOAN-RECH       PIC S9(07) COMP VALUE ZEROS.
029600     02  WKS-CTR-LOAN-ERROR      PIC S9(07) COMP VALUE ZEROS.
029700     02  WKS-CTR-LOAN-TOTAL      PIC S9(07) COMP VALUE ZEROS.
029800     02  FILLER                 PIC X(01) VALUE SPACES.
029900******************************************************************
030000*                 A C U M U L A D O R E S   D E   M O N T O S    *
030100******************************************************************
030200 01  WKS-ACUMULADORES.
030300     02  WKS-TOT-TRANSFER        PIC S9(13)V99 VALUE ZEROS.
030400     02  WKS-TOT-DEPOSITO        PIC S9(13)V99 VALUE ZEROS.
030500     02  WKS-TOT-RETIRO          PIC S9(13)V99 VALUE ZEROS.
030600     02  WKS-TOT-GENERAL         PIC S9(13)V99 VALUE ZEROS.
030700     02  WKS-TOT-BALANCE-MAES    PIC S9(13)V99 VALUE ZEROS.
030800     02  WKS-TOT-LOAN-PRINCIPAL  PIC S9(13)V99 VALUE ZEROS.
030900     02  FILLER                 PIC X(01) VALUE SPACES.
031000******************************************************************
031100*          C A M P O S   D E   T R A B A J O   -   T R A N S     *
031200******************************************************************
031300 01  WKS-CAMPOS-TRANSACCION.
031400     02  WKS-SALDO-FUENTE        PIC S9(11)V99 VALUE ZEROS.
031500     02  WKS-LIMITE-FUENTE       PIC S9(11)V99 VALUE ZEROS.
031600     02  WKS-MONTO-X100          PIC S9(13)V99 VALUE ZEROS.
031700     02  WKS-SALDO-X80           PIC S9(13)V99 VALUE ZEROS.
031800     02  WKS-SEGUNDOS-TXN        PIC S9(11) COMP-3 VALUE 0.
031900     02  WKS-SEGUNDOS-MOV        PIC S9(11) COMP-3 VALUE 0.
032000     02  WKS-DIFERENCIA-SEG      PIC S9(11) COMP-3 VALUE 0.
032100     02  WKS-DIA-JULIANO         PIC S9(07) COMP-3 VALUE 0.
032200     02  FILLER                 PIC X(45) VALUE SPACES.
032300******************************************************************
032400*          C A M P O S   D E   T R A B A J O   -   P R E S T A   *
032500******************************************************************
032600 01  WKS-CAMPOS-PRESTAMO.
032700     02  WKS-TASA-EFECTIVA       PIC 9(02)V9(02) VALUE ZEROS.
032800     02  WKS-TASA-MENSUAL        PIC S9(1)V9(8) COMP-3 VALUE 0.
032900     02  WKS-UNO-MAS-M           PIC S9(1)V9(8) COMP-3 VALUE 0.
033000     02  WKS-POTENCIA            PIC S9(5)V9(8) COMP-3 VALUE 0.
033100     02  WKS-SOLICITUD-OK        PIC 9(01) VALUE ZEROS.
033200         88  SOLICITUD-VALIDA             VALUE 1.
033300     02  FILLER                 PIC X(01) VALUE SPACES.
033400******************************************************************
033500*             L I N E A S   D E L   R E P O R T E                *
033600******************************************************************
033700 01  WKS-LINEA-EN-BLANCO         PIC X(132) VALUE SPACES.
033800 01  WKS-LINEA-TITULO.
033900     02  FILLER                  PIC X(40) VALUE SPACES.
034000     02  FILLER                  PIC X(30) VALUE
034100         "SMARTBANK DAILY BATCH SUMMARY".
034200     02  FILLER                  PIC X(62) VALUE SPACES.
034300 01  WKS-LINEA-FECHA.
034400     02  FILLER                  PIC X(05) VALUE SPACES.
034500     02  FILLER                  PIC X(16) VALUE
034600         "RUN DATE      : ".
034700     02  WKS-RPT-FECHA           PIC 9(08).
034800     02  FILLER                  PIC X(103) VALUE SPACES.
034900 01  WKS-LINEA-SECCION.
035000     02  FILLER                  PIC X(05) VALUE SPACES.
035100     02  WKS-SECC-TEXTO          PIC X(60) VALUE SPACES.
035200     02  FILLER                  PIC X(67) VALUE SPACES.
035300 01  WKS-LINEA-CUENTA-TIPO.
035400     02  FILLER                  PIC X(05) VALUE SPACES.
035500     02  WKS-CTA-DESC            PIC X(20) VALUE SPACES.
035600     02  WKS-CTA-CANT            PIC ZZZ,ZZ9.
035700     02  FILLER                  PIC X(97) VALUE SPACES.
035800 01  WKS-LINEA-CUENTA-SALDO.
035900     02  FILLER                  PIC X(05) VALUE SPACES.
036000     02  FILLER                  PIC X(20) VALUE
036100         "TOTAL BALANCE     : ".
036200     02  WKS-BAL-EDIT            PIC ZZZ,ZZZ,ZZZ,ZZ9.99-.
036300     02  FILLER                  PIC X(89) VALUE SPACES.
036400 01  WKS-LINEA-TXN-TIPO.
036500     02  FILLER                  PIC X(05) VALUE SPACES.
036600     02  WKS-TXN-DESC            PIC X(15) VALUE SPACES.
036700     02  WKS-TXN-CANT            PIC ZZZ,ZZ9.
036800     02  FILLER                  PIC X(04) VALUE SPACES.
036900     02  WKS-TXN-MONTO           PIC ZZZ,ZZZ,ZZZ,ZZ9.99-.
037000     02  FILLER                  PIC X(70) VALUE SPACES.
037100 01  WKS-LINEA-TXN-CONTADOR.
037200     02  FILLER                  PIC X(05) VALUE SPACES.
037300     02  WKS-CTR-DESC            PIC X(20) VALUE SPACES.
037400     02  WKS-CTR-CANT            PIC ZZZ,ZZ9.
037500     02  FILLER                  PIC X(103) VALUE SPACES.
037600 01  WKS-LINEA-LOAN.
037700     02  FILLER                  PIC X(05) VALUE SPACES.
037800     02  WKS-LOAN-DESC           PIC X(24) VALUE SPACES.
037900     02  WKS-LOAN-CANT           PIC ZZZ,ZZ9.
038000     02  FILLER                  PIC X(04) VALUE SPACES.
038100     02  WKS-LOAN-MONTO          PIC ZZZ,ZZZ,ZZZ,ZZ9.99-.
038200     02  FILLER                  PIC X(66) VALUE SPACES.
038300******************************************************************
038400*               C A M P O S   D E   A U D I T O R I A            *
038500******************************************************************
038600 01  WKS-AUDITORIA-PARM.
038700     02  WKS-AUD-USER-ID         PIC 9(07) VALUE ZEROS.
038800     02  WKS-AUD-ACTION          PIC X(16) VALUE SPACES.
038900     02  WKS-AUD-DETAILS         PIC X(40) VALUE SPACES.
039000     02  WKS-AUD-DATE            PIC 9(08) VALUE ZEROS.
039100    02  FILLER                  PIC X(01) VALUE SPACES.
039200
039300 PROCEDURE DIVISION.
039400******************************************************************
039500*               S E C C I O N    P R I N C I P A L               *
039600******************************************************************
039700 000-MAIN SECTION.
039800     PERFORM 100-ABRIR-ARCHIVOS
039900     PERFORM 200-CARGAR-MAESTRO
040000     PERFORM 300-PROCESAR-TRANSACCIONES UNTIL FIN-TRANFIL
040100     PERFORM 400-REGRABAR-MAESTRO
040200     PERFORM 500-PROCESAR-PRESTAMOS UNTIL FIN-LOANFIL
040300     PERFORM 700-IMPRIMIR-REPORTE
040400     PERFORM 900-CERRAR-ARCHIVOS
040500     STOP RUN.
040600 000-MAIN-E. EXIT.
040700
040800******************************************************************
040900*                A P E R T U R A   D E   A R C H I V O S         *
041000******************************************************************
041100 100-ABRIR-ARCHIVOS SECTION.
041200     ACCEPT WKS-RPT-FECHA FROM SYSIN
041300     MOVE WKS-RPT-FECHA TO WKS-AUD-DATE
041400
041500     OPEN INPUT  ACCTMAS
041600                 TRANFILE
041700                 LOANFILE
041800     OPEN OUTPUT ACCTOUT
041900                 POSTFILE
042000                 PLOANOUT
042100                 SUMMRPT
042200
042300     IF FS-ACCTMAS NOT EQUAL 0
042400        MOVE 1          TO FS-CICLO
042500        MOVE 'OPEN'     TO ACCION
042600        MOVE SPACES     TO LLAVE
042700        PERFORM 950-FILE-STATUS-EXTENDED
042800     END-IF
042900     IF FS-TRANFIL NOT EQUAL 0
043000        MOVE 2          TO FS-CICLO
043100        MOVE 'OPEN'     TO ACCION
043200        MOVE SPACES     TO LLAVE
043300        PERFORM 950-FILE-STATUS-EXTENDED
043400     END-IF
043500     IF FS-LOANFIL NOT EQUAL 0
043600        MOVE 3          TO FS-CICLO
043700        MOVE 'OPEN'     TO ACCION
043800        MOVE SPACES     TO LLAVE
043900        PERFORM 950-FILE-STATUS-EXTENDED
044000     END-IF
044100     IF FS-ACCTOUT NOT EQUAL 0
044200        MOVE 6          TO FS-CICLO
044300        MOVE 'OPEN'     TO ACCION
044400        MOVE SPACES     TO LLAVE
044500        PERFORM 950-FILE-STATUS-EXTENDED
044600     END-IF
044700     IF FS-POSTFIL NOT EQUAL 0
044800        MOVE 4          TO FS-CICLO
044900        MOVE 'OPEN'     TO ACCION
045000        MOVE SPACES     TO LLAVE
045100        PERFORM 950-FILE-STATUS-EXTENDED
045200     END-IF
045300     IF FS-PLOANOU NOT EQUAL 0
045400        MOVE 5          TO FS-CICLO
045500        MOVE 'OPEN'     TO ACCION
045600        MOVE SPACES     TO LLAVE
045700        PERFORM 950-FILE-STATUS-EXTENDED
045800     END-IF
045900     IF FS-SUMMRPT NOT EQUAL 0
046000        DISPLAY "*******************************************"
046100        DISPLAY "*  ERROR AL ABRIR EL REPORTE SUMMRPT      *"
046200        DISPLAY "* FILE STATUS : " FS-SUMMRPT
046300        DISPLAY "*******************************************"
046400        MOVE 91         TO RETURN-CODE
046500        PERFORM 900-CERRAR-ARCHIVOS
046600        STOP RUN
046700     END-IF.
046800 100-ABRIR-ARCHIVOS-E. EXIT.
046900
047000******************************************************************
047100*   CARGA EL MAESTRO DE CUENTAS EN TABLA PARA BUSQUEDA BINARIA   *
047200******************************************************************
047300 200-CARGAR-MAESTRO SECTION.
047400     MOVE ZEROS TO WKS-TAB-CUENTAS
047500     PERFORM 205-CARGAR-UN-RENGLON UNTIL FIN-ACCTMAS.
047600 200-CARGAR-MAESTRO-E. EXIT.
047700
047800******************************************************************
047900*   LEE UN RENGLON DEL MAESTRO Y LO AGREGA A LA TABLA. SE         *
048000*   REPITE DESDE 200 HASTA AGOTAR EL ARCHIVO.                     *
048100******************************************************************
048200 205-CARGAR-UN-RENGLON SECTION.
048300     READ ACCTMAS
048400        AT END SET FIN-ACCTMAS TO TRUE
048500     END-READ
048600     IF FIN-ACCTMAS GO TO 205-CARGAR-UN-RENGLON-E.
048700     EVALUATE FS-ACCTMAS
048800        WHEN 0
048900             ADD 1 TO WKS-TAB-CUENTAS
049000             MOVE ACCT-NUMBER      TO
049100                  WKS-CTA-NUMERO     (WKS-TAB-CUENTAS)
049200             MOVE ACCT-USER-ID     TO
049300                  WKS-CTA-USER-ID    (WKS-TAB-CUENTAS)
049400             MOVE ACCT-TYPE        TO
049500                  WKS-CTA-TIPO       (WKS-TAB-CUENTAS)
049600             MOVE ACCT-BALANCE     TO
049700                  WKS-CTA-BALANCE    (WKS-TAB-CUENTAS)
049800             MOVE ACCT-ACTIVE      TO
049900                  WKS-CTA-ACTIVA     (WKS-TAB-CUENTAS)
050000             MOVE ACCT-DAILY-LIMIT TO
050100                  WKS-CTA-LIMITE-DIA (WKS-TAB-CUENTAS)
050200             MOVE ACCT-KYC-VERIFIED TO
050300                  WKS-CTA-KYC        (WKS-TAB-CUENTAS)
050400        WHEN OTHER
050500             MOVE 1          TO FS-CICLO
050600             MOVE 'READ'     TO ACCION
050700             MOVE ACCT-NUMBER TO LLAVE
050800             PERFORM 950-FILE-STATUS-EXTENDED
050900     END-EVALUATE.
051000 205-CARGAR-UN-RENGLON-E. EXIT.
051100
051200******************************************************************
051300*   LEE UNA SOLICITUD DE TRANFILE Y LA ENCAMINA A VALIDACION     *
051400******************************************************************
051500 300-PROCESAR-TRANSACCIONES SECTION.
051600     READ TRANFILE
051700        AT END SET FIN-TRANFIL TO TRUE
051800     END-READ
051900     IF NOT FIN-TRANFIL
052000        EVALUATE FS-TRANFIL
052100           WHEN 0
052200                PERFORM 310-VALIDAR-TRANSACCION
052300                PERFORM 360-POSTEAR-MOVIMIENTO
052400           WHEN OTHER
052500                MOVE 2          TO FS-CICLO
052600                MOVE 'READ'     TO ACCION
052700                MOVE TXN-FROM-ACCT TO LLAVE
052800                PERFORM 950-FILE-STATUS-EXTENDED
052900        END-EVALUATE
053000     END-IF.
053100 300-PROCESAR-TRANSACCIONES-E. EXIT.
053200
053300******************************************************************
053400*   VALIDA LA SOLICITUD, LOCALIZA LAS CUENTAS INVOLUCRADAS Y     *
053500*   EVALUA LAS REGLAS DE FRAUDE CUANDO LA SOLICITUD ES VALIDA.   *
053600******************************************************************
053700 310-VALIDAR-TRANSACCION SECTION.
053800     INITIALIZE POSTFILE-REG
053900     MOVE ZEROS TO WKS-I-ORIGEN WKS-I-DESTINO
054000     MOVE ZEROS TO WKS-CTA-OK
054100     MOVE ZEROS TO WKS-FRAUDE-OK
054200     ADD 1 TO WKS-PST-ID-CTR
054300     MOVE WKS-PST-ID-CTR      TO PST-ID
054400     MOVE TXN-TYPE            TO PST-TYPE
054500     MOVE TXN-FROM-ACCT       TO PST-FROM-ACCT
054600     MOVE TXN-TO-ACCT         TO PST-TO-ACCT
054700     MOVE TXN-AMOUNT          TO PST-AMOUNT
054800     MOVE "N"                 TO PST-FLAGGED
054900     MOVE SPACES              TO PST-FLAG-REASON
055000
055100     IF TXN-AMOUNT NOT > 0
055200        SET PST-ES-RECHAZADO TO TRUE
055300        MOVE "INVALID AMOUNT"      TO PST-REJECT-REASON
055400     ELSE
055500        EVALUATE TRUE
055600           WHEN TXN-ES-TRANSFER
055700                PERFORM 315-VALIDAR-TRANSFERENCIA
055800           WHEN TXN-ES-DEPOSITO
055900                PERFORM 316-VALIDAR-DEPOSITO
056000           WHEN TXN-ES-RETIRO
056100                PERFORM 317-VALIDAR-RETIRO
056200           WHEN OTHER
056300                SET PST-ES-RECHAZADO TO TRUE
056400                MOVE "INVALID TXN TYPE" TO PST-REJECT-REASON
056500        END-EVALUATE
056600     END-IF
056700
056800     IF PST-ES-POSTEADO
056900        AND (TXN-ES-TRANSFER OR TXN-ES-RETIRO)
057000        PERFORM 320-EVALUAR-FRAUDE
057100     END-IF.
057200 310-VALIDAR-TRANSACCION-E. EXIT.
057300
057400******************************************************************
057500*   VALIDACIONES PROPIAS DE UNA TRANSFERENCIA ENTRE CUENTAS.     *
057600******************************************************************
057700 315-VALIDAR-TRANSFERENCIA SECTION.
057800     MOVE TXN-FROM-ACCT TO WKS-CTA-NUMERO (1)
057900     PERFORM 330-BUSCAR-CUENTA-ORIGEN
058000     PERFORM 331-BUSCAR-CUENTA-DESTINO
058100
058200     IF WKS-I-ORIGEN = 0
058300        SET PST-ES-RECHAZADO TO TRUE
058400        MOVE "ACCT NOT FOUND"        TO PST-REJECT-REASON
058500     ELSE IF WKS-I-DESTINO = 0
058600        SET PST-ES-RECHAZADO TO TRUE
058700        MOVE "ACCT NOT FOUND"        TO PST-REJECT-REASON
058800     ELSE IF WKS-CTA-ACTIVA (WKS-I-ORIGEN) NOT = "Y"
058900        SET PST-ES-RECHAZADO TO TRUE
059000        MOVE "ACCT INACTIVE"         TO PST-REJECT-REASON
059100     ELSE IF WKS-CTA-ACTIVA (WKS-I-DESTINO) NOT = "Y"
059200        SET PST-ES-RECHAZADO TO TRUE
059300        MOVE "ACCT INACTIVE"         TO PST-REJECT-REASON
059400     ELSE IF TXN-AMOUNT > WKS-CTA-BALANCE (WKS-I-ORIGEN)
059500        SET PST-ES-RECHAZADO TO TRUE
059600        MOVE "INSUFFICIENT FUNDS"     TO PST-REJECT-REASON
059700     ELSE
059800        SET PST-ES-POSTEADO TO TRUE
059900        SUBTRACT TXN-AMOUNT FROM WKS-CTA-BALANCE (WKS-I-ORIGEN)
060000        ADD      TXN-AMOUNT TO   WKS-CTA-BALANCE (WKS-I-DESTINO)
060100        MOVE WKS-CTA-BALANCE (WKS-I-ORIGEN) TO PST-BALANCE-AFTER
060200     END-IF.
060300 315-VALIDAR-TRANSFERENCIA-E. EXIT.
060400
060500******************************************************************
060600*   VALIDACIONES PROPIAS DE UN DEPOSITO A LA CUENTA DESTINO.     *
060700******************************************************************
060800 316-VALIDAR-DEPOSITO SECTION.
060900     PERFORM 331-BUSCAR-CUENTA-DESTINO
061000
061100     IF WKS-I-DESTINO = 0
061200        SET PST-ES-RECHAZADO TO TRUE
061300        MOVE "ACCT NOT FOUND"        TO PST-REJECT-REASON
061400     ELSE IF WKS-CTA-ACTIVA (WKS-I-DESTINO) NOT = "Y"
061500        SET PST-ES-RECHAZADO TO TRUE
061600        MOVE "ACCT INACTIVE"         TO PST-REJECT-REASON
061700     ELSE
061800        SET PST-ES-POSTEADO TO TRUE
061900        ADD TXN-AMOUNT TO WKS-CTA-BALANCE (WKS-I-DESTINO)
062000        MOVE WKS-CTA-BALANCE (WKS-I-DESTINO) TO
062100                                        PST-BALANCE-AFTER
062200     END-IF.
062300 316-VALIDAR-DEPOSITO-E. EXIT.
062400
062500******************************************************************
062600*   VALIDACIONES PROPIAS DE UN RETIRO DE LA CUENTA ORIGEN.       *
062700******************************************************************
062800 317-VALIDAR-RETIRO SECTION.
062900     PERFORM 330-BUSCAR-CUENTA-ORIGEN
063000
063100     IF WKS-I-ORIGEN = 0
063200        SET PST-ES-RECHAZADO TO TRUE
063300        MOVE "ACCT NOT FOUND"        TO PST-REJECT-REASON
063400     ELSE IF WKS-CTA-ACTIVA (WKS-I-ORIGEN) NOT = "Y"
063500        SET PST-ES-RECHAZADO TO TRUE
063600        MOVE "ACCT INACTIVE"         TO PST-REJECT-REASON
063700     ELSE IF TXN-AMOUNT > WKS-CTA-BALANCE (WKS-I-ORIGEN)
063800        SET PST-ES-RECHAZADO TO TRUE
063900        MOVE "INSUFFICIENT FUNDS"     TO PST-REJECT-REASON
064000     ELSE
064100        SET PST-ES-POSTEADO TO TRUE
064200        SUBTRACT TXN-AMOUNT FROM WKS-CTA-BALANCE (WKS-I-ORIGEN)
064300        MOVE WKS-CTA-BALANCE (WKS-I-ORIGEN) TO PST-BALANCE-AFTER
064400     END-IF.
064500 317-VALIDAR-RETIRO-E. EXIT.
064600
064700******************************************************************
064800*   LOCALIZA LA CUENTA ORIGEN EN LA TABLA POR BUSQUEDA BINARIA.  *
064900******************************************************************
065000 330-BUSCAR-CUENTA-ORIGEN SECTION.
065100     MOVE ZEROS TO WKS-I-ORIGEN
065200     SET WKS-I-CTA TO 1
065300     SEARCH ALL WKS-CUENTA-ROW
065400        AT END
065500           MOVE ZEROS TO WKS-I-ORIGEN
065600        WHEN WKS-CTA-NUMERO (WKS-I-CTA) = TXN-FROM-ACCT
065700           SET WKS-I-ORIGEN TO WKS-I-CTA
065800     END-SEARCH.
065900 330-BUSCAR-CUENTA-ORIGEN-E. EXIT.
066000
066100******************************************************************
066200*   LOCALIZA LA CUENTA DESTINO EN LA TABLA POR BUSQUEDA BINARIA. *
066300******************************************************************
066400 331-BUSCAR-CUENTA-DESTINO SECTION.
066500     MOVE ZEROS TO WKS-I-DESTINO
066600     SET WKS-I-CTA TO 1
066700     SEARCH ALL WKS-CUENTA-ROW
066800        AT END
066900           MOVE ZEROS TO WKS-I-DESTINO
067000        WHEN WKS-CTA-NUMERO (WKS-I-CTA) = TXN-TO-ACCT
067100           SET WKS-I-DESTINO TO WKS-I-CTA
067200     END-SEARCH.
067300 331-BUSCAR-CUENTA-DESTINO-E. EXIT.
067400
067500******************************************************************
067600*   EVALUA LAS TRES REGLAS DE FRAUDE, EN ORDEN, PRIMER GOLPE     *
067700*   DETIENE LA EVALUACION (LIMITE DIARIO, VELOCIDAD, RETIRO      *
067800*   GRANDE).  SOLO MARCA LA TRANSACCION, NO LA RECHAZA.          *
067900******************************************************************
068000 320-EVALUAR-FRAUDE SECTION.
068100     MOVE ZEROS TO WKS-FRAUDE-OK
068200     PERFORM 340-REGLA-LIMITE-DIARIO
068300     IF NOT FRAUDE-DETECTADO
068400        PERFORM 341-CALCULAR-SEGUNDOS-TXN
068500        PERFORM 342-REGLA-VELOCIDAD
068600     END-IF
068700     IF NOT FRAUDE-DETECTADO
068800        PERFORM 343-REGLA-RETIRO-GRANDE
068900     END-IF
069000     IF FRAUDE-DETECTADO
069100        MOVE "Y" TO PST-FLAGGED
069200        ADD 1 TO WKS-CTR-MARCADOS
069300     END-IF.
069400 320-EVALUAR-FRAUDE-E. EXIT.
069500
069600******************************************************************
069700*   REGLA 1: EL MONTO EXCEDE EL LIMITE DIARIO DE LA CUENTA       *
069800*   ORIGEN.                                                      *
069900******************************************************************
070000 340-REGLA-LIMITE-DIARIO SECTION.
070100     MOVE WKS-CTA-LIMITE-DIA (WKS-I-ORIGEN) TO WKS-LIMITE-FUENTE
070200     IF TXN-AMOUNT > WKS-LIMITE-FUENTE
070300        SET FRAUDE-DETECTADO TO TRUE
070400        MOVE "EXCEEDS DAILY LIMIT" TO PST-FLAG-REASON
070500     END-IF.
070600 340-REGLA-LIMITE-DIARIO-E. EXIT.
070700
070800******************************************************************
070900*   CONVIERTE FECHA (AAAAMMDD) Y HORA (HHMMSS) DE LA SOLICITUD   *
071000*   EN UN NUMERO DE SEGUNDOS COMPARABLE DENTRO DE LA CORRIDA,    *
071100*   SIN USAR FUNCIONES INTRINSECAS.                              *
071200******************************************************************
071300 341-CALCULAR-SEGUNDOS-TXN SECTION.
071400     COMPUTE WKS-DIA-JULIANO =
071500             (TXN-DATE-AAAA * 365) + (TXN-DATE-AAAA / 4)
071600              + DIA-ACUM-MES (TXN-DATE-MM) + TXN-DATE-DD
071700     COMPUTE WKS-SEGUNDOS-TXN =
071800             (WKS-DIA-JULIANO * 86400)
071900              + (TXN-TIME-HH * 3600)
072000              + (TXN-TIME-MI * 60)
072100              +  TXN-TIME-SS.
072200 341-CALCULAR-SEGUNDOS-TXN-E. EXIT.
072300
072400******************************************************************
072500*   REGLA 2: LA CUENTA ORIGEN YA TIENE TRES O MAS MOVIMIENTOS     *
072600*   PREVIOS MAYORES A Q10,000.00, DENTRO DE UNA VENTANA DE UNA    *
072700*   HORA (3600 SEGUNDOS) ANTERIOR A LA SOLICITUD ACTUAL. LA       *
072800*   SOLICITUD ACTUAL NO SE CUENTA A SI MISMA, SOLO SE FIJA COMO  *
072900*   LA CUARTA (TK-4831). NO SE CONDICIONA AL MONTO DE LA         *
073000*   SOLICITUD ACTUAL (TK-4832): UNA TRANSFERENCIA CHICA DETRAS   *
073100*   DE TRES MOVIMIENTOS GRANDES TAMBIEN SE MARCA.                *
073200******************************************************************
073300 342-REGLA-VELOCIDAD SECTION.
073400     MOVE 0 TO WKS-CTR-VELOCIDAD
073500     MOVE 1 TO WKS-I-MOV
073600     PERFORM 344-CONTAR-MOVIMIENTO
073700             UNTIL WKS-I-MOV > WKS-MOV-CTDR
073800     IF WKS-CTR-VELOCIDAD >= 3
073900        SET FRAUDE-DETECTADO TO TRUE
074000        MOVE "MULTIPLE LARGE TXNS" TO PST-FLAG-REASON
074100     END-IF.
074200 342-REGLA-VELOCIDAD-E. EXIT.
074300
074400******************************************************************
074500*   PRUEBA UN RENGLON DEL LOG DE MOVIMIENTOS DEL DIA CONTRA LA    *
074600*   VENTANA DE UNA HORA DE LA REGLA DE VELOCIDAD. SE REPITE       *
074700*   DESDE 342 HASTA RECORRER TODO EL LOG.                         *
074800******************************************************************
074900 344-CONTAR-MOVIMIENTO SECTION.
075000     IF WKS-MOV-CUENTA (WKS-I-MOV) = TXN-FROM-ACCT
075100        AND WKS-MOV-MONTO (WKS-I-MOV) > 10000.00
075200        COMPUTE WKS-DIFERENCIA-SEG =
075300                WKS-SEGUNDOS-TXN - WKS-MOV-SEGUNDOS (WKS-I-MOV)
075400        IF WKS-DIFERENCIA-SEG >= 0
075500           AND WKS-DIFERENCIA-SEG <= 3600
075600           ADD 1 TO WKS-CTR-VELOCIDAD
075700        END-IF
075800     END-IF
075900     ADD 1 TO WKS-I-MOV.
076000 344-CONTAR-MOVIMIENTO-E. EXIT.
076100
076200******************************************************************
076300*   REGLA 3: RETIRO O TRANSFERENCIA MAYOR AL 80% DEL SALDO DE    *
076400*   LA CUENTA ORIGEN (ANTES DEL MOVIMIENTO) Y MAYOR A Q50,000.   *
076500*   COMPARACION EN DECIMAL FIJO, SIN REDONDEAR ANTES DE COMPARAR.*
076600******************************************************************
076700 343-REGLA-RETIRO-GRANDE SECTION.
076800     MOVE WKS-CTA-BALANCE (WKS-I-ORIGEN) TO WKS-SALDO-FUENTE
076900     ADD TXN-AMOUNT TO WKS-SALDO-FUENTE
077000     COMPUTE WKS-MONTO-X100 = TXN-AMOUNT * 100
077100     COMPUTE WKS-SALDO-X80  = WKS-SALDO-FUENTE * 80
077200     IF WKS-MONTO-X100 > WKS-SALDO-X80
077300        AND TXN-AMOUNT > 50000.00
077400        SET FRAUDE-DETECTADO TO TRUE
077500        MOVE "LARGE WITHDRAWAL" TO PST-FLAG-REASON
077600     END-IF.
077700 343-REGLA-RETIRO-GRANDE-E. EXIT.
077800
077900******************************************************************
078000*   ESCRIBE EL MOVIMIENTO POSTEADO, ACTUALIZA CONTADORES Y LA    *
078100*   BITACORA DE AUDITORIA Y DE VELOCIDAD.                        *
078200******************************************************************
078300 360-POSTEAR-MOVIMIENTO SECTION.
078400     WRITE POSTFILE-REG
078500        INVALID KEY
078600           MOVE 4       TO FS-CICLO
078700           MOVE 'WRITE' TO ACCION
078800           MOVE PST-ID  TO LLAVE
078900           PERFORM 950-FILE-STATUS-EXTENDED
079000     END-WRITE
079100
079200     EVALUATE TRUE
079300        WHEN TXN-ES-TRANSFER ADD 1 TO WKS-CTR-TRANSFER
079400        WHEN TXN-ES-DEPOSITO      ADD 1 TO WKS-CTR-DEPOSITO
079500        WHEN TXN-ES-RETIRO        ADD 1 TO WKS-CTR-RETIRO
079600     END-EVALUATE
079700
079800     IF WKS-I-ORIGEN > 0
079900        MOVE WKS-CTA-USER-ID (WKS-I-ORIGEN)  TO WKS-AUD-USER-ID
080000     ELSE
080100        IF WKS-I-DESTINO > 0
080200           MOVE WKS-CTA-USER-ID (WKS-I-DESTINO) TO WKS-AUD-USER-ID
080300        ELSE
080400           MOVE ZEROS TO WKS-AUD-USER-ID
080500        END-IF
080600     END-IF
080700
080800     IF PST-ES-RECHAZADO
080900        ADD 1 TO WKS-CTR-RECHAZADOS
081000        MOVE "TXN-REJECTED"    TO WKS-AUD-ACTION
081100        MOVE PST-REJECT-REASON TO WKS-AUD-DETAILS
081200        CALL "SBAUDLOG" USING WKS-AUD-USER-ID
081300              WKS-AUD-ACTION
081400              WKS-AUD-DETAILS
081500              WKS-AUD-DATE
081600     ELSE
081700        EVALUATE TRUE
081800           WHEN TXN-ES-TRANSFER
081900              ADD TXN-AMOUNT TO WKS-TOT-TRANSFER
082000              MOVE "TRANSFER"   TO WKS-AUD-ACTION
082100           WHEN TXN-ES-DEPOSITO
082200              ADD TXN-AMOUNT TO WKS-TOT-DEPOSITO
082300              MOVE "DEPOSIT"    TO WKS-AUD-ACTION
082400           WHEN TXN-ES-RETIRO
082500              ADD TXN-AMOUNT TO WKS-TOT-RETIRO
082600              MOVE "WITHDRAWAL" TO WKS-AUD-ACTION
082700        END-EVALUATE
082800        ADD TXN-AMOUNT TO WKS-TOT-GENERAL
082900
083000        IF TXN-ES-TRANSFER OR TXN-ES-RETIRO
083100           ADD 1 TO WKS-MOV-CTDR
083200           MOVE TXN-FROM-ACCT TO WKS-MOV-CUENTA (WKS-MOV-CTDR)
083300           MOVE TXN-AMOUNT    TO WKS-MOV-MONTO  (WKS-MOV-CTDR)
083400           MOVE WKS-SEGUNDOS-TXN TO
083500                 WKS-MOV-SEGUNDOS (WKS-MOV-CTDR)
083600        END-IF
083700
083800        IF PST-ES-MARCADO
083900           MOVE PST-FLAG-REASON TO WKS-AUD-DETAILS
084000        ELSE
084100           MOVE SPACES          TO WKS-AUD-DETAILS
084200        END-IF
084300        CALL "SBAUDLOG" USING WKS-AUD-USER-ID
084400              WKS-AUD-ACTION
084500              WKS-AUD-DETAILS
084600              WKS-AUD-DATE
084700     END-IF.
084800 360-POSTEAR-MOVIMIENTO-E. EXIT.
084900
085000******************************************************************
085100*   REGRABA EL MAESTRO CON LOS SALDOS ACTUALIZADOS Y ACUMULA     *
085200*   LOS TOTALES DE LA SECCION 1 DEL REPORTE GERENCIAL.           *
085300******************************************************************
085400 400-REGRABAR-MAESTRO SECTION.
085500     MOVE 1 TO WKS-I
085600     PERFORM 405-REGRABAR-UN-RENGLON
085700             UNTIL WKS-I > WKS-TAB-CUENTAS.
085800 400-REGRABAR-MAESTRO-E. EXIT.
085900
086000******************************************************************
086100*   REGRABA UN RENGLON DE LA TABLA EN ACCTOUT Y ACUMULA LOS       *
086200*   TOTALES DE LA SECCION 1 DEL REPORTE. SE REPITE DESDE 400      *
086300*   HASTA RECORRER TODA LA TABLA.                                 *
086400******************************************************************
086500 405-REGRABAR-UN-RENGLON SECTION.
086600     MOVE WKS-CTA-NUMERO     (WKS-I) TO ACCTO-NUMBER
086700     MOVE WKS-CTA-USER-ID    (WKS-I) TO ACCTO-USER-ID
086800     MOVE WKS-CTA-TIPO       (WKS-I) TO ACCTO-TYPE
086900     MOVE WKS-CTA-BALANCE    (WKS-I) TO ACCTO-BALANCE
087000     MOVE WKS-CTA-ACTIVA     (WKS-I) TO ACCTO-ACTIVE
087100     MOVE WKS-CTA-LIMITE-DIA (WKS-I) TO ACCTO-DAILY-LIMIT
087200     MOVE WKS-CTA-KYC        (WKS-I) TO ACCTO-KYC-VERIFIED
087300     WRITE ACCTOUT-REG
087400        INVALID KEY
087500           MOVE 6       TO FS-CICLO
087600           MOVE 'WRITE' TO ACCION
087700           MOVE ACCTO-NUMBER TO LLAVE
087800           PERFORM 950-FILE-STATUS-EXTENDED
087900     END-WRITE
088000
088100     ADD WKS-CTA-BALANCE (WKS-I) TO WKS-TOT-BALANCE-MAES
088200     ADD 1 TO WKS-CTR-CTA-TOTAL
088300     EVALUATE WKS-CTA-TIPO (WKS-I)
088400        WHEN "S" ADD 1 TO WKS-CTR-CTA-AHORRO
088500        WHEN "C" ADD 1 TO WKS-CTR-CTA-CORRIENTE
088600        WHEN "F" ADD 1 TO WKS-CTR-CTA-PLAZO
088700     END-EVALUATE
088800     ADD 1 TO WKS-I.
088900 405-REGRABAR-UN-RENGLON-E. EXIT.
089000
089100******************************************************************
089200*   LEE UNA SOLICITUD DE PRESTAMO Y LA ENCAMINA A TASACION.      *
089300******************************************************************
089400 500-PROCESAR-PRESTAMOS SECTION.
089500     READ LOANFILE
089600        AT END SET FIN-LOANFIL TO TRUE
089700     END-READ
089800     IF NOT FIN-LOANFIL
089900        EVALUATE FS-LOANFIL
090000           WHEN 0
090100                PERFORM 505-VALIDAR-SOLICITUD
090200                PERFORM 520-ESCRIBIR-PLOANOUT
090300           WHEN OTHER
090400                MOVE 3          TO FS-CICLO
090500                MOVE 'READ'     TO ACCION
090600                MOVE LOAN-ID    TO LLAVE
090700                PERFORM 950-FILE-STATUS-EXTENDED
090800        END-EVALUATE
090900     END-IF.
091000 500-PROCESAR-PRESTAMOS-E. EXIT.
091100
091200******************************************************************
091300*   VALIDA MONTO, PLAZO Y TASA; APLICA TASA POR DEFECTO 8.50%    *
091400*   CUANDO LA SOLICITUD NO TRAE TASA, Y CALCULA LA CUOTA.        *
091500******************************************************************
091600 505-VALIDAR-SOLICITUD SECTION.
091700     INITIALIZE PLOANOUT-REG
091800     MOVE LOAN-ID TO PLN-ID
091900     MOVE ZEROS   TO WKS-SOLICITUD-OK
092000
092100     MOVE LOAN-RATE TO WKS-TASA-EFECTIVA
092200     IF WKS-TASA-EFECTIVA = ZEROS
092300        MOVE 8.50 TO WKS-TASA-EFECTIVA
092400     END-IF
092500     MOVE WKS-TASA-EFECTIVA TO PLN-RATE
092600
092700     IF LOAN-AMOUNT NOT > 0
092800        OR LOAN-TENURE < 1 OR LOAN-TENURE > 360
092900        OR WKS-TASA-EFECTIVA < 1.00 OR WKS-TASA-EFECTIVA > 20.00
093000        SET PLN-ERROR TO TRUE
093100        MOVE ZEROS TO PLN-EMI PLN-TOTAL-PAYABLE
093200        ADD 1 TO WKS-CTR-LOAN-ERROR
093300     ELSE
093400        SET SOLICITUD-VALIDA TO TRUE
093500        EVALUATE TRUE
093600           WHEN LOAN-APROBADO
093700                PERFORM 510-CALCULAR-EMI
093800                SET PLN-APROBADO TO TRUE
093900                ADD 1 TO WKS-CTR-LOAN-APROB
094000                ADD LOAN-AMOUNT TO WKS-TOT-LOAN-PRINCIPAL
094100                MOVE LOAN-USER-ID TO WKS-AUD-USER-ID
094200                MOVE "LOAN-APPROVED" TO WKS-AUD-ACTION
094300                MOVE LOAN-TYPE       TO WKS-AUD-DETAILS
094400                CALL "SBAUDLOG" USING WKS-AUD-USER-ID
094500                                      WKS-AUD-ACTION
094600                                      WKS-AUD-DETAILS
094700                                      WKS-AUD-DATE
094800           WHEN OTHER
094900                MOVE ZEROS TO PLN-EMI PLN-TOTAL-PAYABLE
095000                SET PLN-RECHAZADO TO TRUE
095100                ADD 1 TO WKS-CTR-LOAN-RECH
095200                MOVE LOAN-USER-ID TO WKS-AUD-USER-ID
095300                MOVE "LOAN-REJECTED" TO WKS-AUD-ACTION
095400                MOVE LOAN-TYPE       TO WKS-AUD-DETAILS
095500                CALL "SBAUDLOG" USING WKS-AUD-USER-ID
095600                                      WKS-AUD-ACTION
095700                                      WKS-AUD-DETAILS
095800                                      WKS-AUD-DATE
095900        END-EVALUATE
096000     END-IF
096100     ADD 1 TO WKS-CTR-LOAN-TOTAL.
096200 505-VALIDAR-SOLICITUD-E. EXIT.
096300
096400******************************************************************
096500*   CALCULA LA CUOTA NIVELADA (EMI) POR MULTIPLICACION REPETIDA  *
096600*   DE (1+M) SOBRE EL PLAZO, SIN FUNCIONES INTRINSECAS. TASA     *
096700*   MENSUAL M = TASA-ANUAL / 1200, CON 8 DECIMALES DE PRECISION.*
096800******************************************************************
096900 510-CALCULAR-EMI SECTION.
097000     COMPUTE WKS-TASA-MENSUAL ROUNDED =
097100             WKS-TASA-EFECTIVA / 1200
097200     IF WKS-TASA-MENSUAL = 0
097300        COMPUTE PLN-EMI ROUNDED = LOAN-AMOUNT / LOAN-TENURE
097400     ELSE
097500        COMPUTE WKS-UNO-MAS-M = 1 + WKS-TASA-MENSUAL
097600        MOVE 1 TO WKS-POTENCIA
097700        MOVE 1 TO WKS-K
097800        PERFORM 515-ELEVAR-POTENCIA UNTIL WKS-K > LOAN-TENURE
097900        COMPUTE PLN-EMI ROUNDED =
098000                (LOAN-AMOUNT * WKS-TASA-MENSUAL * WKS-POTENCIA)
098100                 / (WKS-POTENCIA - 1)
098200     END-IF
098300     COMPUTE PLN-TOTAL-PAYABLE ROUNDED = PLN-EMI * LOAN-TENURE.
098400 510-CALCULAR-EMI-E. EXIT.
098500
098600******************************************************************
098700*   MULTIPLICA UNA VEZ MAS LA POTENCIA DE (1 + TASA MENSUAL),     *
098800*   SIN USAR FUNCIONES INTRINSECAS. SE REPITE DESDE 510 UNA VEZ   *
098900*   POR CADA MES DEL PLAZO.                                       *
099000******************************************************************
099100 515-ELEVAR-POTENCIA SECTION.
099200     COMPUTE WKS-POTENCIA ROUNDED =
099300             WKS-POTENCIA * WKS-UNO-MAS-M
099400     ADD 1 TO WKS-K.
099500 515-ELEVAR-POTENCIA-E. EXIT.
099600
099700******************************************************************
099800*   ESCRIBE EL PRESTAMO TASADO EN PLOANOUT.                      *
099900******************************************************************
100000 520-ESCRIBIR-PLOANOUT SECTION.
100100     WRITE PLOANOUT-REG
100200        INVALID KEY
100300           MOVE 5       TO FS-CICLO
100400           MOVE 'WRITE' TO ACCION
100500           MOVE PLN-ID  TO LLAVE
100600           PERFORM 950-FILE-STATUS-EXTENDED
100700     END-WRITE.
100800 520-ESCRIBIR-PLOANOUT-E. EXIT.
100900
101000******************************************************************
101100*   IMPRIME EL REPORTE GERENCIAL DE CIERRE (TRES SECCIONES).     *
101200******************************************************************
101300 700-IMPRIMIR-REPORTE SECTION.
101400     PERFORM 710-IMPRIMIR-ENCABEZADO
101500     PERFORM 720-IMPRIMIR-SECCION-CUENTAS
101600     PERFORM 730-IMPRIMIR-SECCION-TRANSACCIONES
101700     PERFORM 740-IMPRIMIR-SECCION-PRESTAMOS.
101800 700-IMPRIMIR-REPORTE-E. EXIT.
101900
102000******************************************************************
102100*   ENCABEZADO DEL REPORTE CON LA FECHA DE CORRIDA.              *
102200******************************************************************
102300 710-IMPRIMIR-ENCABEZADO SECTION.
102400     WRITE SUMMRPT-REG FROM WKS-LINEA-TITULO
102500     WRITE SUMMRPT-REG FROM WKS-LINEA-FECHA
102600     WRITE SUMMRPT-REG FROM WKS-LINEA-EN-BLANCO.
102700 710-IMPRIMIR-ENCABEZADO-E. EXIT.
102800
102900******************************************************************
103000*   SECCION 1: CUENTAS POR TIPO Y SALDO TOTAL DEL MAESTRO.       *
103100******************************************************************
103200 720-IMPRIMIR-SECCION-CUENTAS SECTION.
103300     MOVE "SECTION 1 - ACCOUNTS" TO WKS-SECC-TEXTO
103400     WRITE SUMMRPT-REG FROM WKS-LINEA-SECCION
103500
103600     MOVE "SAVINGS ACCOUNTS   :" TO WKS-CTA-DESC
103700     MOVE WKS-CTR-CTA-AHORRO     TO WKS-CTA-CANT
103800     WRITE SUMMRPT-REG FROM WKS-LINEA-CUENTA-TIPO
103900
104000     MOVE "CURRENT ACCOUNTS   :" TO WKS-CTA-DESC
104100     MOVE WKS-CTR-CTA-CORRIENTE  TO WKS-CTA-CANT
104200     WRITE SUMMRPT-REG FROM WKS-LINEA-CUENTA-TIPO
104300
104400     MOVE "FIXED-TERM ACCOUNTS:" TO WKS-CTA-DESC
104500     MOVE WKS-CTR-CTA-PLAZO      TO WKS-CTA-CANT
104600     WRITE SUMMRPT-REG FROM WKS-LINEA-CUENTA-TIPO
104700
104800     MOVE "TOTAL ACCOUNTS     :" TO WKS-CTA-DESC
104900     MOVE WKS-CTR-CTA-TOTAL      TO WKS-CTA-CANT
105000     WRITE SUMMRPT-REG FROM WKS-LINEA-CUENTA-TIPO
105100
105200     MOVE WKS-TOT-BALANCE-MAES   TO WKS-BAL-EDIT
105300     WRITE SUMMRPT-REG FROM WKS-LINEA-CUENTA-SALDO
105400     WRITE SUMMRPT-REG FROM WKS-LINEA-EN-BLANCO.
105500 720-IMPRIMIR-SECCION-CUENTAS-E. EXIT.
105600
105700******************************************************************
105800*   SECCION 2: TRANSACCIONES CON CORTE DE CONTROL POR TIPO.      *
105900******************************************************************
106000 730-IMPRIMIR-SECCION-TRANSACCIONES SECTION.
106100     MOVE "SECTION 2 - TRANSACTIONS" TO WKS-SECC-TEXTO
106200     WRITE SUMMRPT-REG FROM WKS-LINEA-SECCION
106300
106400     MOVE "TRANSFERS      " TO WKS-TXN-DESC
106500     MOVE WKS-CTR-TRANSFER  TO WKS-TXN-CANT
106600     MOVE WKS-TOT-TRANSFER  TO WKS-TXN-MONTO
106700     WRITE SUMMRPT-REG FROM WKS-LINEA-TXN-TIPO
106800
106900     MOVE "DEPOSITS       " TO WKS-TXN-DESC
107000     MOVE WKS-CTR-DEPOSITO  TO WKS-TXN-CANT
107100     MOVE WKS-TOT-DEPOSITO  TO WKS-TXN-MONTO
107200     WRITE SUMMRPT-REG FROM WKS-LINEA-TXN-TIPO
107300
107400     MOVE "WITHDRAWALS    " TO WKS-TXN-DESC
107500     MOVE WKS-CTR-RETIRO    TO WKS-TXN-CANT
107600     MOVE WKS-TOT-RETIRO    TO WKS-TXN-MONTO
107700     WRITE SUMMRPT-REG FROM WKS-LINEA-TXN-TIPO
107800
107900     MOVE "REJECTED TXNS      :" TO WKS-CTR-DESC
108000     MOVE WKS-CTR-RECHAZADOS     TO WKS-CTR-CANT
108100     WRITE SUMMRPT-REG FROM WKS-LINEA-TXN-CONTADOR
108200
108300     MOVE "FLAGGED TXNS       :" TO WKS-CTR-DESC
108400     MOVE WKS-CTR-MARCADOS       TO WKS-CTR-CANT
108500     WRITE SUMMRPT-REG FROM WKS-LINEA-TXN-CONTADOR
108600     WRITE SUMMRPT-REG FROM WKS-LINEA-EN-BLANCO.
108700 730-IMPRIMIR-SECCION-TRANSACCIONES-E. EXIT.
108800
108900******************************************************************
109000*   SECCION 3: PRESTAMOS TASADOS EN LA CORRIDA.                  *
109100******************************************************************
109200 740-IMPRIMIR-SECCION-PRESTAMOS SECTION.
109300     MOVE "SECTION 3 - LOANS" TO WKS-SECC-TEXTO
109400     WRITE SUMMRPT-REG FROM WKS-LINEA-SECCION
109500
109600     MOVE "LOANS APPROVED         :" TO WKS-LOAN-DESC
109700     MOVE WKS-CTR-LOAN-APROB          TO WKS-LOAN-CANT
109800     MOVE WKS-TOT-LOAN-PRINCIPAL      TO WKS-LOAN-MONTO
109900     WRITE SUMMRPT-REG FROM WKS-LINEA-LOAN
110000
110100     MOVE "LOANS REJECTED         :" TO WKS-LOAN-DESC
110200     MOVE WKS-CTR-LOAN-RECH            TO WKS-LOAN-CANT
110300     MOVE ZEROS                        TO WKS-LOAN-MONTO
110400     WRITE SUMMRPT-REG FROM WKS-LINEA-LOAN
110500
110600     MOVE "LOANS IN ERROR         :" TO WKS-LOAN-DESC
110700     MOVE WKS-CTR-LOAN-ERROR            TO WKS-LOAN-CANT
110800     MOVE ZEROS                         TO WKS-LOAN-MONTO
110900     WRITE SUMMRPT-REG FROM WKS-LINEA-LOAN
111000
111100     MOVE "TOTAL APPLICATIONS     :" TO WKS-LOAN-DESC
111200     MOVE WKS-CTR-LOAN-TOTAL            TO WKS-LOAN-CANT
111300     MOVE ZEROS                         TO WKS-LOAN-MONTO
111400     WRITE SUMMRPT-REG FROM WKS-LINEA-LOAN.
111500 740-IMPRIMIR-SECCION-PRESTAMOS-E. EXIT.
111600
111700******************************************************************
111800*                  C I E R R E   D E   A R C H I V O S           *
111900******************************************************************
112000 900-CERRAR-ARCHIVOS SECTION.
112100     CLOSE ACCTMAS ACCTOUT TRANFILE POSTFILE
112200           LOANFILE PLOANOUT SUMMRPT.
112300 900-CERRAR-ARCHIVOS-E. EXIT.
112400
112500******************************************************************
112600*   RUTINA COMUN DE DIAGNOSTICO DE FILE STATUS. DESPLIEGA LOS    *
112700*   DATOS DEL ERROR EN CONSOLA Y TERMINA LA CORRIDA. EL CICLO    *
112800*   IDENTIFICA EL ARCHIVO AFECTADO (1=ACCTMAS,2=TRANFILE,        *
112900*   3=LOANFILE,4=POSTFILE,5=PLOANOUT,6=ACCTOUT).                 *
113000******************************************************************
113100 950-FILE-STATUS-EXTENDED SECTION.
113200     EVALUATE FS-CICLO
113300        WHEN 1
113400             MOVE "ACCTMAS"  TO ARCHIVO
113500             DISPLAY "FILE STATUS ACCTMAS : " FS-ACCTMAS
113600        WHEN 2
113700             MOVE "TRANFILE" TO ARCHIVO
113800             DISPLAY "FILE STATUS TRANFILE: " FS-TRANFIL
113900        WHEN 3
114000             MOVE "LOANFILE" TO ARCHIVO
114100             DISPLAY "FILE STATUS LOANFILE: " FS-LOANFIL
114200        WHEN 4
114300             MOVE "POSTFILE" TO ARCHIVO
114400             DISPLAY "FILE STATUS POSTFILE: " FS-POSTFIL
114500        WHEN 5
114600             MOVE "PLOANOUT" TO ARCHIVO
114700             DISPLAY "FILE STATUS PLOANOUT: " FS-PLOANOU
114800        WHEN 6
114900             MOVE "ACCTOUT"  TO ARCHIVO
115000             DISPLAY "FILE STATUS ACCTOUT : " FS-ACCTOUT
115100     END-EVALUATE
115200     DISPLAY "*******************************************"
115300     DISPLAY "*  ERROR DE ARCHIVO EN " PROGRAMA
115400     DISPLAY "*  ARCHIVO : " ARCHIVO
115500     DISPLAY "*  ACCION  : " ACCION
115600     DISPLAY "*  LLAVE   : " LLAVE
115700     DISPLAY "*******************************************"
115800     MOVE 91 TO RETURN-CODE
115900     PERFORM 900-CERRAR-ARCHIVOS
116000     STOP RUN.
116100 950-FILE-STATUS-EXTENDED-E. EXIT.
