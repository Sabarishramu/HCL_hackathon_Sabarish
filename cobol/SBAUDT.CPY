000100******************************************************************
000200*               C O P Y   S B A U D T                           *
000300******************************************************************
000400* APLICACION  : SMARTBANK - PROCESO BATCH DIARIO                 *
000500* COPY        : SBAUDT                                           *
000600* DESCRIPCION : LAYOUT DE BITACORA DE AUDITORIA (AUDITLOG), UN   *
000700*             : REGISTRO POR ACCION DE NEGOCIO SIGNIFICATIVA.    *
000800*             : REGISTRO FIJO DE 80 BYTES, SE ESCRIBE EN MODO    *
000900*             : EXTEND (ACUMULATIVO ENTRE CORRIDAS).             *
001000* HISTORIAL   :                                                  *
001100*   30/06/2023 PEDR TK-4471 CREACION DEL LAYOUT ORIGINAL         *
001200*   08/02/2024 EEDR TK-4790 SE AGREGA VISTA DE FECHA (REDEFINES) *
001300******************************************************************
001400 01  SBAUDT-REG.
001500     02  AUD-ID                  PIC 9(07).
001600     02  AUD-USER-ID             PIC 9(07).
001700     02  AUD-ACTION              PIC X(16).
001800     02  AUD-DETAILS             PIC X(40).
001900     02  AUD-DATE                PIC 9(08).
002000     02  AUD-DATE-R REDEFINES AUD-DATE.
002100         03  AUD-DATE-AAAA       PIC 9(04).
002200         03  AUD-DATE-MM         PIC 9(02).
002300         03  AUD-DATE-DD         PIC 9(02).
002400     02  FILLER                  PIC X(02).
